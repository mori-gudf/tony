000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWTRADE.CPY                                            *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* ONE TRD-RECORD DESCRIBES ONE TRADE ON THE LEDGER. THE LEDGER
001200* IS A FLAT SEQUENTIAL FILE, ONE RECORD PER TRADE, KEPT IN THE
001300* ORDER TRADES WERE WRITTEN - THERE IS NO INDEXED ACCESS, SO
001400* PROGRAMS THAT NEED A PARTICULAR TRADE LOAD THE WHOLE LEDGER
001500* INTO A WORKING-STORAGE TABLE AND SEARCH IT ON TRD-TRADE-ID.
001600*
001700*    DATE     PGMR  REQUEST   DESCRIPTION
001800*    -------- ----  --------  --------------------------------
001900*    03/14/88 RWH   INITIAL   FIRST CUT                        CR0001
002000*    11/02/89 RWH   TN0114    ADDED EXIT-TIME BREAKOUT         CR0002
002100*
002200*--------------------------------------------------------------*
002300 01  TRD-RECORD.
002400*
002500*    TRADE IDENTIFICATION
002600*
002700     05  TRD-TRADE-ID              PIC X(36).
002800     05  TRD-SYMBOL                PIC X(20).
002900     05  TRD-DIRECTION             PIC X(01).
003000         88  TRD-DIR-LONG                  VALUE 'L'.
003100         88  TRD-DIR-SHORT                 VALUE 'S'.
003200*
003300*    POSITION AND PRICE FIELDS
003400*
003500     05  TRD-LEVERAGE              PIC 9(03)V9(02).
003600     05  TRD-POSITION-SIZE         PIC 9(09)V9(02).
003700     05  TRD-ENTRY-PRICE           PIC 9(09)V9(04).
003800     05  TRD-ENTRY-TIME            PIC X(14).
003900     05  TRD-ENTRY-TIME-R REDEFINES TRD-ENTRY-TIME.
004000         10  TRD-ENTRY-YYYYMMDD    PIC 9(08).
004100         10  TRD-ENTRY-HHMMSS      PIC 9(06).
004200     05  TRD-EXIT-PRICE            PIC 9(09)V9(04).
004300     05  TRD-EXIT-TIME             PIC X(14).
004400     05  TRD-EXIT-TIME-R REDEFINES TRD-EXIT-TIME.
004500         10  TRD-EXIT-YYYYMMDD     PIC 9(08).
004600         10  TRD-EXIT-HHMMSS       PIC 9(06).
004700     05  TRD-STOP-LOSS             PIC 9(09)V9(04).
004800     05  TRD-TAKE-PROFIT           PIC 9(09)V9(04).
004900*
005000*    RESULT FIELDS - RECOMPUTED EVERY MAINTENANCE RUN
005100*
005200     05  TRD-PNL                   PIC S9(09)V9(02).
005300     05  TRD-PNL-PERCENTAGE        PIC S9(05)V9(02).
005400*
005500*    FREE-TEXT FIELDS - NOT COMPUTED ON, CARRIED AS-IS
005600*
005700     05  TRD-TRADING-REASON        PIC X(60).
005800     05  TRD-MARKET-ANALYSIS       PIC X(60).
005900     05  TRD-PSYCHOLOGICAL-STATE   PIC X(60).
006000     05  TRD-LESSON-LEARNED        PIC X(60).
006100*
006200*    LIFECYCLE STATUS
006300*
006400     05  TRD-STATUS                PIC X(01).
006500         88  TRD-STAT-OPEN                 VALUE 'O'.
006600         88  TRD-STAT-CLOSED               VALUE 'C'.
006700         88  TRD-STAT-PLANNED              VALUE 'P'.
006800*
006900*    SPARE BYTE - RESERVED FOR FUTURE EXPANSION
007000*
007100     05  FILLER                    PIC X(01).
007200*
