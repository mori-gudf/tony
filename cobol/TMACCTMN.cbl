000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMACCTMN.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  11/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMACCTMN.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* ACCOUNT MAINTENANCE RUN.  KEEPS THE SINGLE ACCOUNT-BALANCE
002300* RECORD IN STEP WITH THE TRADE LEDGER AND WITH THE TRADER'S
002400* OWN OPEN/CLOSE ACTIVITY.  ONE TRANSACTION PER REQUESTED
002500* OPERATION:
002600*
002700*   FUNCTION 'R' - RECOMPUTE-FROM-TRADES.  RESCANS THE WHOLE
002800*                  TRADE LEDGER AND REBUILDS USED-BALANCE,
002900*                  TRADE COUNTS, WIN RATE AND TOTAL PNL FROM
003000*                  SCRATCH.
003100*   FUNCTION 'O' - OPEN-POSITION.  CHECKS THE NEW POSITION
003200*                  AGAINST THE TONY METHOD LIMITS AND, IF
003300*                  COMPLIANT, DEBITS USED-BALANCE.
003400*   FUNCTION 'C' - CLOSE-POSITION.  CREDITS A REALISED PNL,
003500*                  RELEASES THE POSITION'S USED-BALANCE, AND
003600*                  ROLLS THE TRADE COUNTS AND WIN RATE.
003700*   FUNCTION 'Z' - RESET-ACCOUNT.  REINITIALISES THE ACCOUNT
003800*                  TO A SUPPLIED STARTING BALANCE.
003900*
004000* IF THE ACCOUNT-BALANCE FILE IS MISSING OR EMPTY AT START-UP
004100* A DEFAULT ACCOUNT IS MANUFACTURED FROM WS-LITS-DEFAULT-BALANCE
004200* SO THE FIRST RUN OF A NEW BOOK NEVER HAS TO BE SPECIAL-CASED
004300* BY THE OPERATOR.
004400*
004500***************************************************************
004600*     AMENDMENT HISTORY
004700*
004800*    DATE     PGMR  REQUEST   DESCRIPTION
004900*    -------- ----  --------  --------------------------------  CHG
005000*    11/02/89 RWH   TN0114    FIRST CUT - RECOMPUTE/OPEN/CLOSE  CR0002
005100*    06/19/91 JFP   TN0230    ADDED RESET-ACCOUNT FUNCTION      CR0003
005200*    09/21/98 JFP   TN0501    Y2K REVIEW - TIMESTAMP FIELDS     CR0004
005300*                             ARE ALL 4-DIGIT-YEAR. NO CHANGE
005400*                             REQUIRED. NOTE FOR THE NEXT
005500*                             READER: 500-CLOSE-POSITION STILL
005600*                             BASES TOTAL-PNL-PERCENTAGE ON THE
005700*                             CURRENT BALANCE WHILE
005800*                             200-RECOMPUTE-FROM-TRADES BASES
005900*                             IT ON THE FIXED STARTING BALANCE.
006000*                             LEFT AS-IS - NOT IN SCOPE OF THIS
006100*                             REQUEST.
006150*    03/08/02 HRC   TN0617    HARD FILE-OPEN ERRORS NOW REPORT  CR0005
006160*                             THROUGH THE COMMON TMWERRH
006170*                             MESSAGE AREA INSTEAD OF A BARE
006180*                             DISPLAY, TO MATCH TMTRDMNT
006190*    08/09/02 HRC   TN0644    110-READ-ACCOUNT-BALANCE NOW      CR0006
006191*                             ALWAYS RESCANS THE LEDGER BEFORE
006192*                             RETURNING - A RUN CONTAINING ONLY
006193*                             AN 'O' OR 'C' CARD (NO 'R' CARD)
006194*                             WAS USING A STALE BALANCE READ AT
006195*                             START-UP
006200*
006300***************************************************************
006400*     FILES
006500*
006600*     ACCOUNT-BALANCE-FILE - OLD ACCOUNT RECORD, INPUT.
006700*     ACCOUNT-BALANCE-OUT  - NEW ACCOUNT RECORD, OUTPUT.
006800*     ACCT-TRAN-FILE       - ONE MAINTENANCE REQUEST PER CARD.
006900*     TRADE-LEDGER-FILE    - READ-ONLY, SCANNED BY FUNCTION 'R'.
007000*
007100***************************************************************
007200*     COPYBOOKS
007300*
007400*     TMWACCT  - ACCOUNT-BALANCE RECORD LAYOUT (BOTH FD'S).
007500*     TMWTRADE - TRADE LEDGER RECORD LAYOUT (READ-ONLY).
007510*     TMWERRH  - COMMON HARD-ERROR MESSAGE AREA, USED IN
007520*                900-OPEN-FILES.
007600*     TMWLITS  - TONY-METHOD CONSTANTS.
007700*
007800***************************************************************
007900*
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-370.
008300 OBJECT-COMPUTER. IBM-370.
008400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900     SELECT ACCOUNT-BALANCE-FILE ASSIGN TO ACBFILE
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS IS WS-ACCT-IN-STATUS.
009200*
009300     SELECT ACCOUNT-BALANCE-OUT  ASSIGN TO ACBFILO
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS IS WS-ACCT-OUT-STATUS.
009600*
009700     SELECT ACCT-TRAN-FILE       ASSIGN TO ACBTRAN
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS IS WS-TRAN-STATUS.
010000*
010100     SELECT TRADE-LEDGER-FILE    ASSIGN TO TRDLEDG
010200         ACCESS IS SEQUENTIAL
010300         FILE STATUS IS WS-LEDGER-STATUS.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  ACCOUNT-BALANCE-FILE
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0
011100     RECORDING MODE IS F.
011200     COPY TMWACCT.
011300*
011400 FD  ACCOUNT-BALANCE-OUT
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0
011700     RECORDING MODE IS F.
011800     COPY TMWACCT REPLACING LEADING ==ACB-== BY ==ACBO-==.
011900*
012000 FD  TRADE-LEDGER-FILE
012100     LABEL RECORDS ARE STANDARD
012200     BLOCK CONTAINS 0
012300     RECORDING MODE IS F.
012400     COPY TMWTRADE.
012500*
012600 FD  ACCT-TRAN-FILE
012700     LABEL RECORDS ARE STANDARD
012800     BLOCK CONTAINS 0
012900     RECORDING MODE IS F.
013000*
013100*    ONE TRANSACTION CARD DRIVES ONE MAINTENANCE OPERATION.
013200*    TRN-PARMS IS REDEFINED A DIFFERENT WAY FOR EACH FUNCTION
013300*    CODE, THE SAME TRICK TMTRDMNT USES FOR ITS OWN TRAN FILE.
013400*
013500 01  TRAN-RECORD.
013600     05  TRN-FUNCTION              PIC X(01).
013700         88  TRN-FUNC-RECOMPUTE            VALUE 'R'.
013800         88  TRN-FUNC-OPEN                 VALUE 'O'.
013900         88  TRN-FUNC-CLOSE                VALUE 'C'.
014000         88  TRN-FUNC-RESET                VALUE 'Z'.
014100     05  FILLER                    PIC X(01).
014200     05  TRN-PARMS                 PIC X(40).
014300     05  TRN-OPEN-PARMS REDEFINES TRN-PARMS.
014400         10  TRO-POSITION-SIZE         PIC 9(09)V9(02).
014500         10  FILLER                    PIC X(29).
014600     05  TRN-CLOSE-PARMS REDEFINES TRN-PARMS.
014700         10  TRC-POSITION-SIZE         PIC 9(09)V9(02).
014800         10  TRC-PNL                   PIC S9(09)V9(02).
014900         10  FILLER                    PIC X(18).
015000     05  TRN-RESET-PARMS REDEFINES TRN-PARMS.
015100         10  TRZ-INITIAL-BALANCE       PIC 9(09)V9(02).
015200         10  FILLER                    PIC X(29).
015300*
015400***************************************************************
015500 WORKING-STORAGE SECTION.
015600***************************************************************
015700*
015800 01  WS-DEBUG-DETAILS.
015900     05  FILLER                   PIC X(32)
016000               VALUE 'TMACCTMN-----WORKING STORAGE  '.
016100     05  WS-RUN-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
016200*
016300 01  FILLER.
016400     05  FILLER                   PIC X(36) VALUE
016500         '********  TMWLITS COPYBOOK  ********'.
016600     COPY TMWLITS.
016650*
016660 01  FILLER.
016670     05  FILLER                   PIC X(36) VALUE
016680         '********  TMWERRH COPYBOOK  ********'.
016690     COPY TMWERRH.
016700*
016800 01  WS-FILE-STATUSES.
016900     05  WS-ACCT-IN-STATUS        PIC X(02) VALUE SPACES.
017000     05  WS-ACCT-OUT-STATUS       PIC X(02) VALUE SPACES.
017100     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
017200     05  WS-LEDGER-STATUS         PIC X(02) VALUE SPACES.
017210     05  FILLER                   PIC X(02).
017300*
017400 01  WS-SWITCHES.
017500     05  WS-ACCT-MISSING-SW       PIC X(01) VALUE 'N'.
017600         88  WS-ACCT-MISSING              VALUE 'Y'.
017700     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
017800         88  WS-TRAN-EOF                  VALUE 'Y'.
017900     05  WS-SCAN-EOF-SW           PIC X(01) VALUE 'N'.
018000         88  WS-SCAN-EOF                  VALUE 'Y'.
018100     05  FILLER                   PIC X(01).
018200*
018300 01  WS-COUNTERS.
018400     05  WS-TRAN-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
018500     05  WS-TRAN-ERRORS           PIC 9(07) COMP-3 VALUE ZERO.
018600     05  FILLER                   PIC X(02).
018700*
018800*    LEDGER SCAN ACCUMULATORS - USED ONLY WHILE FUNCTION 'R'
018900*    IS RUNNING.
019000*
019100 01  WS-SCAN-ACCUMULATORS.
019200     05  WS-SCAN-USED-BALANCE     PIC S9(09)V9(02) COMP-3
019300                                  VALUE ZERO.
019400     05  WS-SCAN-TOTAL-PNL        PIC S9(09)V9(02) COMP-3
019500                                  VALUE ZERO.
019600     05  WS-SCAN-TOTAL-TRADES     PIC 9(07) COMP-3 VALUE ZERO.
019700     05  WS-SCAN-WIN-TRADES       PIC 9(07) COMP-3 VALUE ZERO.
019800     05  WS-SCAN-LOSS-TRADES      PIC 9(07) COMP-3 VALUE ZERO.
019810     05  FILLER                   PIC X(02).
019900*
020000*    CURRENT TIMESTAMP WORK AREA
020100*
020200 01  WS-TIMESTAMP-WORK.
020300     05  WS-TS-YYYYMMDD           PIC 9(08) VALUE ZERO.
020400     05  WS-TS-HHMMSS             PIC 9(06) VALUE ZERO.
020500 01  WS-TIMESTAMP-X REDEFINES WS-TIMESTAMP-WORK
020600                              PIC X(14).
020700*
020800*    WORKING COPY OF THE ACCOUNT RECORD - READ IN ONCE, CARRIED
020900*    ACROSS EVERY TRANSACTION, WRITTEN BACK OUT AT THE END.
021000*
021100 01  WS-ACCOUNT-BALANCE.
021200     05  WS-ACB-TOTAL-BALANCE         PIC S9(09)V9(02).
021300     05  WS-ACB-AVAILABLE-BALANCE     PIC S9(09)V9(02).
021400     05  WS-ACB-USED-BALANCE          PIC S9(09)V9(02).
021500     05  WS-ACB-TOTAL-PNL             PIC S9(09)V9(02).
021600     05  WS-ACB-TOTAL-PNL-PERCENTAGE  PIC S9(05)V9(02).
021700     05  WS-ACB-LAST-UPDATED          PIC X(14).
021800     05  WS-ACB-TOTAL-TRADES          PIC 9(07).
021900     05  WS-ACB-WIN-TRADES            PIC 9(07).
022000     05  WS-ACB-LOSS-TRADES           PIC 9(07).
022100     05  WS-ACB-WIN-RATE              PIC 9(03)V9(02).
022200     05  WS-ACB-MAX-RISK-PER-TRADE    PIC S9(09)V9(02).
022300     05  WS-ACB-MAX-POSITION-RATIO    PIC 9(01)V9(02).
022400     05  WS-ACB-RESERVE-RATIO         PIC 9(01)V9(02).
022500     05  FILLER                       PIC X(01).
022600*
022700*    PARAMETER AREA PASSED TO TMTONPAR - SAME SHAPE AS ITS OWN
022800*    LK-TONPAR-PARMS LINKAGE RECORD.
022900*
023000 01  WS-TONPAR-CALL-AREA.
023100     05  WS-TP-FUNCTION               PIC X(01).
023200         88  WS-TP-DERIVE                     VALUE 'D'.
023300         88  WS-TP-CHECK                      VALUE 'C'.
023400         88  WS-TP-ADVISE                     VALUE 'A'.
023500     05  WS-TP-TOTAL-BALANCE          PIC S9(09)V9(02).
023600     05  WS-TP-USED-BALANCE           PIC S9(09)V9(02).
023700     05  WS-TP-POSITION-SIZE          PIC 9(09)V9(02).
023800     05  WS-TP-MAX-RISK-PER-TRADE     PIC S9(09)V9(02).
023900     05  WS-TP-MAX-POSITION-RATIO     PIC 9(01)V9(02).
024000     05  WS-TP-RESERVE-RATIO          PIC 9(01)V9(02).
024100     05  WS-TP-COMPLIANT              PIC X(01).
024200         88  WS-TP-IS-COMPLIANT               VALUE 'Y'.
024300         88  WS-TP-NOT-COMPLIANT              VALUE 'N'.
024400     05  WS-TP-ADVICE-LINE-1          PIC X(60).
024500     05  WS-TP-ADVICE-LINE-2          PIC X(60).
024600     05  WS-TP-ADVICE-LINE-3          PIC X(60).
024650     05  FILLER                       PIC X(04).
024700*
024800***************************************************************
024900 PROCEDURE DIVISION.
025000***************************************************************
025100*
025200 000-MAIN.
025300     DISPLAY 'TMACCTMN STARTED'.
025400     ADD 1 TO WS-RUN-COUNT.
025500     PERFORM 900-OPEN-FILES.
025600     PERFORM 110-READ-ACCOUNT-BALANCE THRU 110-EXIT.
025700*
025800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
025900         UNTIL WS-TRAN-EOF.
026000*
026100     PERFORM 920-WRITE-ACCOUNT-BALANCE THRU 920-EXIT.
026200     PERFORM 905-CLOSE-FILES.
026300     DISPLAY 'TMACCTMN ENDED. TRANS: ' WS-TRAN-COUNT
026400             ' ERRORS: ' WS-TRAN-ERRORS.
026500     GOBACK.
026600*
026700 100-PROCESS-TRANSACTIONS.
026800     PERFORM 700-READ-TRAN-FILE.
026900     IF  WS-TRAN-EOF
027000         GO TO 100-EXIT
027100     END-IF.
027200     ADD 1 TO WS-TRAN-COUNT.
027300     EVALUATE TRUE
027400         WHEN TRN-FUNC-RECOMPUTE
027500             PERFORM 200-RECOMPUTE-FROM-TRADES THRU 200-EXIT
027600         WHEN TRN-FUNC-OPEN
027700             PERFORM 400-OPEN-POSITION          THRU 400-EXIT
027800         WHEN TRN-FUNC-CLOSE
027900             PERFORM 500-CLOSE-POSITION         THRU 500-EXIT
028000         WHEN TRN-FUNC-RESET
028100             PERFORM 600-RESET-ACCOUNT          THRU 600-EXIT
028200         WHEN OTHER
028300             ADD 1 TO WS-TRAN-ERRORS
028400             DISPLAY 'TMACCTMN - INVALID FUNCTION CODE: '
028500                     TRN-FUNCTION
028600     END-EVALUATE.
028700 100-EXIT.
028800     EXIT.
028900*
029000***************************************************************
029100*    110-READ-ACCOUNT-BALANCE
029200*    IF THE OLD ACCOUNT FILE COULD NOT BE OPENED, OR IS OPEN
029300*    BUT EMPTY, A DEFAULT ACCOUNT IS MANUFACTURED INSTEAD.  EVERY
029350*    PATH THROUGH THIS PARAGRAPH FALLS INTO 110-RECOMPUTE BEFORE
029360*    EXIT - PER CR0006, THE BALANCE IS NEVER HANDED BACK TO THE
029370*    CALLER WITHOUT A FRESH LEDGER RESCAN.
029400***************************************************************
029500 110-READ-ACCOUNT-BALANCE.
029600     IF  WS-ACCT-MISSING
029700         PERFORM 120-DEFAULT-CREATE-ACCOUNT THRU 120-EXIT
029800         GO TO 110-RECOMPUTE
029900     END-IF.
030000     READ ACCOUNT-BALANCE-FILE
030100         AT END SET WS-ACCT-MISSING TO TRUE.
030200     IF  WS-ACCT-MISSING
030300         PERFORM 120-DEFAULT-CREATE-ACCOUNT THRU 120-EXIT
030400         GO TO 110-RECOMPUTE
030500     END-IF.
030600     MOVE ACB-TOTAL-BALANCE        TO WS-ACB-TOTAL-BALANCE.
030700     MOVE ACB-AVAILABLE-BALANCE    TO WS-ACB-AVAILABLE-BALANCE.
030800     MOVE ACB-USED-BALANCE         TO WS-ACB-USED-BALANCE.
030900     MOVE ACB-TOTAL-PNL            TO WS-ACB-TOTAL-PNL.
031000     MOVE ACB-TOTAL-PNL-PERCENTAGE TO WS-ACB-TOTAL-PNL-PERCENTAGE.
031100     MOVE ACB-LAST-UPDATED         TO WS-ACB-LAST-UPDATED.
031200     MOVE ACB-TOTAL-TRADES         TO WS-ACB-TOTAL-TRADES.
031300     MOVE ACB-WIN-TRADES           TO WS-ACB-WIN-TRADES.
031400     MOVE ACB-LOSS-TRADES          TO WS-ACB-LOSS-TRADES.
031500     MOVE ACB-WIN-RATE             TO WS-ACB-WIN-RATE.
031600     MOVE ACB-MAX-RISK-PER-TRADE   TO WS-ACB-MAX-RISK-PER-TRADE.
031700     MOVE ACB-MAX-POSITION-RATIO   TO WS-ACB-MAX-POSITION-RATIO.
031800     MOVE ACB-RESERVE-RATIO        TO WS-ACB-RESERVE-RATIO.
031850 110-RECOMPUTE.
031860     PERFORM 200-RECOMPUTE-FROM-TRADES THRU 200-EXIT.
031900 110-EXIT.
032000     EXIT.
032100*
032200***************************************************************
032300*    120-DEFAULT-CREATE-ACCOUNT
032400***************************************************************
032500 120-DEFAULT-CREATE-ACCOUNT.
032600     DISPLAY 'TMACCTMN - NO ACCOUNT ON FILE, OPENING NEW BOOK'.
032700     MOVE WS-LITS-DEFAULT-BALANCE TO WS-ACB-TOTAL-BALANCE.
032800     MOVE WS-LITS-DEFAULT-BALANCE TO WS-ACB-AVAILABLE-BALANCE.
032900     MOVE ZERO TO WS-ACB-USED-BALANCE.
033000     MOVE ZERO TO WS-ACB-TOTAL-PNL.
033100     MOVE ZERO TO WS-ACB-TOTAL-PNL-PERCENTAGE.
033200     MOVE ZERO TO WS-ACB-TOTAL-TRADES.
033300     MOVE ZERO TO WS-ACB-WIN-TRADES.
033400     MOVE ZERO TO WS-ACB-LOSS-TRADES.
033500     MOVE ZERO TO WS-ACB-WIN-RATE.
033600     PERFORM 800-STAMP-TIMESTAMP.
033700     MOVE WS-TIMESTAMP-X TO WS-ACB-LAST-UPDATED.
033800     PERFORM 810-DERIVE-TONY-PARAMS THRU 810-EXIT.
033900 120-EXIT.
034000     EXIT.
034100*
034200***************************************************************
034300*    200-RECOMPUTE-FROM-TRADES
034400*    RESCANS THE WHOLE LEDGER AND REBUILDS THE DERIVED FIELDS
034500*    FROM SCRATCH.  TOTAL-PNL-PERCENTAGE HERE IS EXPRESSED AS
034600*    A FRACTION OF WS-LITS-DEFAULT-BALANCE, NOT OF THE CURRENT
034700*    BALANCE - SEE THE AMENDMENT HISTORY NOTE AT THE TOP OF
034800*    THIS PROGRAM BEFORE "FIXING" THAT.
034900***************************************************************
035000 200-RECOMPUTE-FROM-TRADES.
035100     MOVE ZERO TO WS-SCAN-USED-BALANCE.
035200     MOVE ZERO TO WS-SCAN-TOTAL-PNL.
035300     MOVE ZERO TO WS-SCAN-TOTAL-TRADES.
035400     MOVE ZERO TO WS-SCAN-WIN-TRADES.
035500     MOVE ZERO TO WS-SCAN-LOSS-TRADES.
035600     MOVE 'N' TO WS-SCAN-EOF-SW.
035700     OPEN INPUT TRADE-LEDGER-FILE.
035800     IF  WS-LEDGER-STATUS NOT = '00'
035900         DISPLAY 'TMACCTMN - CANNOT OPEN TRADE LEDGER. RC: '
036000                 WS-LEDGER-STATUS
036100         ADD 1 TO WS-TRAN-ERRORS
036200         GO TO 200-EXIT
036300     END-IF.
036400     PERFORM 210-SCAN-LEDGER THRU 210-EXIT
036500         UNTIL WS-SCAN-EOF.
036600     CLOSE TRADE-LEDGER-FILE.
036700*
036800     MOVE WS-SCAN-USED-BALANCE TO WS-ACB-USED-BALANCE.
036900     COMPUTE WS-ACB-AVAILABLE-BALANCE =
037000         WS-ACB-TOTAL-BALANCE - WS-ACB-USED-BALANCE.
037100     MOVE WS-SCAN-TOTAL-TRADES TO WS-ACB-TOTAL-TRADES.
037200     MOVE WS-SCAN-WIN-TRADES   TO WS-ACB-WIN-TRADES.
037300     MOVE WS-SCAN-LOSS-TRADES  TO WS-ACB-LOSS-TRADES.
037400     IF  WS-ACB-TOTAL-TRADES = ZERO
037500         MOVE ZERO TO WS-ACB-WIN-RATE
037600     ELSE
037700         COMPUTE WS-ACB-WIN-RATE ROUNDED =
037800             WS-ACB-WIN-TRADES / WS-ACB-TOTAL-TRADES * 100
037900     END-IF.
038000     MOVE WS-SCAN-TOTAL-PNL TO WS-ACB-TOTAL-PNL.
038100     COMPUTE WS-ACB-TOTAL-PNL-PERCENTAGE ROUNDED =
038200         WS-ACB-TOTAL-PNL / WS-LITS-DEFAULT-BALANCE * 100.
038300     PERFORM 800-STAMP-TIMESTAMP.
038400     MOVE WS-TIMESTAMP-X TO WS-ACB-LAST-UPDATED.
038500     PERFORM 810-DERIVE-TONY-PARAMS THRU 810-EXIT.
038600 200-EXIT.
038700     EXIT.
038800*
038900 210-SCAN-LEDGER.
039000     READ TRADE-LEDGER-FILE
039100         AT END SET WS-SCAN-EOF TO TRUE.
039200     IF  WS-SCAN-EOF
039300         GO TO 210-EXIT
039400     END-IF.
039500     IF  TRD-STAT-OPEN
039600         ADD TRD-POSITION-SIZE TO WS-SCAN-USED-BALANCE
039700     END-IF.
039800     IF  TRD-STAT-CLOSED
039900         ADD 1 TO WS-SCAN-TOTAL-TRADES
040000         ADD TRD-PNL TO WS-SCAN-TOTAL-PNL
040100         IF  TRD-PNL > ZERO
040200             ADD 1 TO WS-SCAN-WIN-TRADES
040300         END-IF
040310         IF  TRD-PNL < ZERO
040320             ADD 1 TO WS-SCAN-LOSS-TRADES
040330         END-IF
040600     END-IF.
040700 210-EXIT.
040800     EXIT.
040900*
041000***************************************************************
041100*    400-OPEN-POSITION
041200*    REJECTS THE TRANSACTION IF THE AVAILABLE BALANCE CANNOT
041210*    COVER THE POSITION, OR IF TMTONPAR SAYS THE NEW POSITION
041220*    IS NOT TONY METHOD COMPLIANT - NO PARTIAL FILLS EITHER WAY.
041400***************************************************************
041500 400-OPEN-POSITION.
041510     IF  TRO-POSITION-SIZE > WS-ACB-AVAILABLE-BALANCE
041520         ADD 1 TO WS-TRAN-ERRORS
041530         DISPLAY 'TMACCTMN - OPEN-POSITION REJECTED'
041540         DISPLAY '           INSUFFICIENT AVAILABLE BALANCE'
041550         GO TO 400-EXIT
041560     END-IF.
041600     MOVE 'A'                      TO WS-TP-FUNCTION.
041700     MOVE WS-ACB-TOTAL-BALANCE     TO WS-TP-TOTAL-BALANCE.
041800     MOVE WS-ACB-USED-BALANCE      TO WS-TP-USED-BALANCE.
041900     MOVE TRO-POSITION-SIZE        TO WS-TP-POSITION-SIZE.
042000     MOVE WS-ACB-MAX-RISK-PER-TRADE TO WS-TP-MAX-RISK-PER-TRADE.
042100     MOVE WS-ACB-MAX-POSITION-RATIO TO WS-TP-MAX-POSITION-RATIO.
042200     MOVE WS-ACB-RESERVE-RATIO     TO WS-TP-RESERVE-RATIO.
042300     CALL 'TMTONPAR' USING WS-TONPAR-CALL-AREA.
042400     IF  WS-TP-IS-COMPLIANT
042500         ADD TRO-POSITION-SIZE TO WS-ACB-USED-BALANCE
042600         COMPUTE WS-ACB-AVAILABLE-BALANCE =
042700             WS-ACB-TOTAL-BALANCE - WS-ACB-USED-BALANCE
042800         PERFORM 800-STAMP-TIMESTAMP
042900         MOVE WS-TIMESTAMP-X TO WS-ACB-LAST-UPDATED
043000         DISPLAY 'TMACCTMN - POSITION OPENED - '
043100                 WS-TP-ADVICE-LINE-1
043200     ELSE
043300         ADD 1 TO WS-TRAN-ERRORS
043400         DISPLAY 'TMACCTMN - OPEN-POSITION REJECTED'
043500         DISPLAY '           ' WS-TP-ADVICE-LINE-1
043600         DISPLAY '           ' WS-TP-ADVICE-LINE-2
043700         DISPLAY '           ' WS-TP-ADVICE-LINE-3
043800     END-IF.
043900 400-EXIT.
044000     EXIT.
044100*
044200***************************************************************
044300*    500-CLOSE-POSITION
044400*    CREDITS THE REALISED PNL AND RELEASES THE POSITION'S
044500*    USED-BALANCE.  TOTAL-PNL-PERCENTAGE HERE IS EXPRESSED AS
044600*    A FRACTION OF (TOTAL-BALANCE MINUS TOTAL-PNL) - THE
044700*    CURRENT BALANCE, NOT THE FIXED STARTING BALANCE USED BY
044800*    200-RECOMPUTE-FROM-TRADES.  SEE THE AMENDMENT HISTORY.
044900***************************************************************
045000 500-CLOSE-POSITION.
045100     SUBTRACT TRC-POSITION-SIZE FROM WS-ACB-USED-BALANCE.
045200     ADD TRC-PNL TO WS-ACB-TOTAL-BALANCE.
045300     COMPUTE WS-ACB-AVAILABLE-BALANCE =
045400         WS-ACB-TOTAL-BALANCE - WS-ACB-USED-BALANCE.
045500     ADD 1 TO WS-ACB-TOTAL-TRADES.
045600     IF  TRC-PNL > ZERO
045700         ADD 1 TO WS-ACB-WIN-TRADES
045800     END-IF.
045810     IF  TRC-PNL < ZERO
045820         ADD 1 TO WS-ACB-LOSS-TRADES
045830     END-IF.
046100     COMPUTE WS-ACB-WIN-RATE ROUNDED =
046200         WS-ACB-WIN-TRADES / WS-ACB-TOTAL-TRADES * 100.
046300     ADD TRC-PNL TO WS-ACB-TOTAL-PNL.
046400     IF  (WS-ACB-TOTAL-BALANCE - WS-ACB-TOTAL-PNL) = ZERO
046500         MOVE ZERO TO WS-ACB-TOTAL-PNL-PERCENTAGE
046600     ELSE
046700         COMPUTE WS-ACB-TOTAL-PNL-PERCENTAGE ROUNDED =
046800             WS-ACB-TOTAL-PNL /
046900             (WS-ACB-TOTAL-BALANCE - WS-ACB-TOTAL-PNL) * 100
047000     END-IF.
047100     PERFORM 800-STAMP-TIMESTAMP.
047200     MOVE WS-TIMESTAMP-X TO WS-ACB-LAST-UPDATED.
047300     PERFORM 810-DERIVE-TONY-PARAMS THRU 810-EXIT.
047400 500-EXIT.
047500     EXIT.
047600*
047700***************************************************************
047800*    600-RESET-ACCOUNT
047900***************************************************************
048000 600-RESET-ACCOUNT.
048100     MOVE TRZ-INITIAL-BALANCE TO WS-ACB-TOTAL-BALANCE.
048200     MOVE TRZ-INITIAL-BALANCE TO WS-ACB-AVAILABLE-BALANCE.
048300     MOVE ZERO TO WS-ACB-USED-BALANCE.
048400     MOVE ZERO TO WS-ACB-TOTAL-PNL.
048500     MOVE ZERO TO WS-ACB-TOTAL-PNL-PERCENTAGE.
048600     MOVE ZERO TO WS-ACB-TOTAL-TRADES.
048700     MOVE ZERO TO WS-ACB-WIN-TRADES.
048800     MOVE ZERO TO WS-ACB-LOSS-TRADES.
048900     MOVE ZERO TO WS-ACB-WIN-RATE.
049000     PERFORM 800-STAMP-TIMESTAMP.
049100     MOVE WS-TIMESTAMP-X TO WS-ACB-LAST-UPDATED.
049200     PERFORM 810-DERIVE-TONY-PARAMS THRU 810-EXIT.
049300 600-EXIT.
049400     EXIT.
049500*
049600 700-READ-TRAN-FILE.
049700     READ ACCT-TRAN-FILE
049800         AT END SET WS-TRAN-EOF TO TRUE.
049900     IF  WS-TRAN-STATUS NOT = '00' AND WS-TRAN-STATUS NOT = '10'
050000         DISPLAY 'TMACCTMN - TRAN FILE READ ERROR. STATUS: '
050100                 WS-TRAN-STATUS
050200         SET WS-TRAN-EOF TO TRUE
050300     END-IF.
050400*
050500 800-STAMP-TIMESTAMP.
050600     ACCEPT WS-TS-YYYYMMDD FROM DATE YYYYMMDD.
050700     ACCEPT WS-TS-HHMMSS   FROM TIME.
050800*
050900 810-DERIVE-TONY-PARAMS.
051000     MOVE 'D' TO WS-TP-FUNCTION.
051100     MOVE WS-ACB-TOTAL-BALANCE TO WS-TP-TOTAL-BALANCE.
051200     CALL 'TMTONPAR' USING WS-TONPAR-CALL-AREA.
051300     MOVE WS-TP-MAX-RISK-PER-TRADE TO WS-ACB-MAX-RISK-PER-TRADE.
051400     MOVE WS-TP-MAX-POSITION-RATIO TO WS-ACB-MAX-POSITION-RATIO.
051500     MOVE WS-TP-RESERVE-RATIO      TO WS-ACB-RESERVE-RATIO.
051600 810-EXIT.
051700     EXIT.
051800*
051900***************************************************************
052000*    900-OPEN-FILES / 905-CLOSE-FILES
052100***************************************************************
052200 900-OPEN-FILES.
052300     OPEN INPUT  ACCOUNT-BALANCE-FILE.
052400     IF  WS-ACCT-IN-STATUS = '35'
052500         SET WS-ACCT-MISSING TO TRUE
052600     ELSE
052700         IF  WS-ACCT-IN-STATUS NOT = '00'
052710             MOVE 'TMACCTMN'          TO WS-ERRH-PROGRAM
052720             MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
052730             MOVE WS-ACCT-IN-STATUS   TO WS-ERRH-FILE-STATUS
052740             MOVE 'ERROR OPENING ACCOUNT FILE' TO WS-ERRH-TEXT
052750             DISPLAY WS-ERRH-MESSAGE-AREA
053000             MOVE 16 TO RETURN-CODE
053100             SET WS-ACCT-MISSING TO TRUE
053200         END-IF
053300     END-IF.
053400     OPEN INPUT  ACCT-TRAN-FILE.
053500     IF  WS-TRAN-STATUS NOT = '00'
053510         MOVE 'TMACCTMN'          TO WS-ERRH-PROGRAM
053520         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
053530         MOVE WS-TRAN-STATUS      TO WS-ERRH-FILE-STATUS
053540         MOVE 'ERROR OPENING TRAN FILE' TO WS-ERRH-TEXT
053550         DISPLAY WS-ERRH-MESSAGE-AREA
053800         MOVE 16 TO RETURN-CODE
053900         SET WS-TRAN-EOF TO TRUE
054000     END-IF.
054100     OPEN OUTPUT ACCOUNT-BALANCE-OUT.
054200     IF  WS-ACCT-OUT-STATUS NOT = '00'
054210         MOVE 'TMACCTMN'          TO WS-ERRH-PROGRAM
054220         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
054230         MOVE WS-ACCT-OUT-STATUS  TO WS-ERRH-FILE-STATUS
054240         MOVE 'ERROR OPENING NEW ACCOUNT FILE' TO WS-ERRH-TEXT
054250         DISPLAY WS-ERRH-MESSAGE-AREA
054400         MOVE 16 TO RETURN-CODE
054500         SET WS-TRAN-EOF TO TRUE
054700     END-IF.
054800*
054900 905-CLOSE-FILES.
055000     IF  NOT WS-ACCT-MISSING
055100         CLOSE ACCOUNT-BALANCE-FILE
055200     END-IF.
055300     CLOSE ACCT-TRAN-FILE.
055400     CLOSE ACCOUNT-BALANCE-OUT.
055500*
055600***************************************************************
055700*    920-WRITE-ACCOUNT-BALANCE
055800***************************************************************
055900 920-WRITE-ACCOUNT-BALANCE.
056000     MOVE WS-ACB-TOTAL-BALANCE        TO ACBO-TOTAL-BALANCE.
056100     MOVE WS-ACB-AVAILABLE-BALANCE    TO ACBO-AVAILABLE-BALANCE.
056200     MOVE WS-ACB-USED-BALANCE         TO ACBO-USED-BALANCE.
056300     MOVE WS-ACB-TOTAL-PNL            TO ACBO-TOTAL-PNL.
056400     MOVE WS-ACB-TOTAL-PNL-PERCENTAGE TO ACBO-TOTAL-PNL-PERCENTAGE.
056500     MOVE WS-ACB-LAST-UPDATED         TO ACBO-LAST-UPDATED.
056600     MOVE WS-ACB-TOTAL-TRADES         TO ACBO-TOTAL-TRADES.
056700     MOVE WS-ACB-WIN-TRADES           TO ACBO-WIN-TRADES.
056800     MOVE WS-ACB-LOSS-TRADES          TO ACBO-LOSS-TRADES.
056900     MOVE WS-ACB-WIN-RATE             TO ACBO-WIN-RATE.
057000     MOVE WS-ACB-MAX-RISK-PER-TRADE   TO ACBO-MAX-RISK-PER-TRADE.
057100     MOVE WS-ACB-MAX-POSITION-RATIO   TO ACBO-MAX-POSITION-RATIO.
057200     MOVE WS-ACB-RESERVE-RATIO        TO ACBO-RESERVE-RATIO.
057300     WRITE ACBO-RECORD.
057400     IF  WS-ACCT-OUT-STATUS NOT = '00'
057500         DISPLAY 'TMACCTMN - ACCOUNT WRITE ERROR. STATUS: '
057600                 WS-ACCT-OUT-STATUS
057700     END-IF.
057800 920-EXIT.
057900     EXIT.
058000*
058100* END OF PROGRAM TMACCTMN
