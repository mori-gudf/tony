000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMDECGEN.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  11/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMDECGEN.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* TRADING DECISION GENERATOR.  READS ONE CANDIDATE-TRADE
002300* REQUEST PER CARD (SYMBOL, DIRECTION, SUGGESTED ENTRY/STOP/
002400* TARGET) AND WRITES BACK THE SAME RECORD WITH THE SUGGESTED
002500* LEVERAGE, SUGGESTED POSITION SIZE AND RISK/REWARD RATIO
002600* FILLED IN, PLUS AN ADVICE MESSAGE TO SYSOUT.  THIS STEP NEVER
002700* TOUCHES THE TRADE LEDGER OR THE ACCOUNT-BALANCE FILE - IT IS
002800* A ONE-RECORD-IN, ONE-RECORD-OUT CALCULATION, NOT A MAINTENANCE
002900* RUN.
003000*
003100***************************************************************
003200*     AMENDMENT HISTORY
003300*
003400*    DATE     PGMR  REQUEST   DESCRIPTION
003500*    -------- ----  --------  --------------------------------  CHG
003600*    11/02/89 RWH   TN0114    FIRST CUT                         CR0002
003700*    06/19/91 JFP   TN0230    ADDED LEVERAGE/RISK TIER TABLES   CR0003
003800*                             AND THE ADVICE MESSAGE
003900*    09/21/98 JFP   TN0501    Y2K REVIEW - NO DATE FIELDS IN    CR0004
004000*                             THIS PROGRAM. NO CHANGE REQUIRED.
004050*    08/09/02 HRC   TN0651    200-COMPUTE-RATIO WAS DIVIDING    CR0007
004060*                             TWO SEPARATELY-ROUNDED FRACTIONS,
004070*                             THE SAME WAY TMSIMCLC DOES IT FOR
004080*                             A SIMULATED TRADE - NOT WHAT THE
004090*                             DECISION-REVIEW SPEC CALLS FOR.
004095*                             RATIO NOW COMES FROM A SINGLE
004096*                             DIRECT PRICE DIVISION; THE RISK
004097*                             FRACTION STAYS FOR POSITION SIZING
004098*                             ONLY.
004100*
004200***************************************************************
004300*     FILES
004400*
004500*     DECISION-CARD-FILE   - ONE REQUEST PER CARD, INPUT.
004600*     DECISION-RESULT-FILE - SAME LAYOUT, RECOMMENDATION ADDED.
004700*
004800***************************************************************
004900*     COPYBOOKS
005000*
005100*     TMWDEC   - TRADING-DECISION REQUEST/RESULT RECORD.
005200*     TMWLITS  - TONY-METHOD CONSTANTS AND TIER BREAKPOINTS.
005300*
005400***************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT DECISION-CARD-FILE   ASSIGN TO DECCARD
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS IS WS-CARD-STATUS.
006800*
006900     SELECT DECISION-RESULT-FILE ASSIGN TO DECRSLT
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-RESULT-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  DECISION-CARD-FILE
007700     LABEL RECORDS ARE STANDARD
007800     BLOCK CONTAINS 0
007900     RECORDING MODE IS F.
008000     COPY TMWDEC.
008100*
008200 FD  DECISION-RESULT-FILE
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0
008500     RECORDING MODE IS F.
008600     COPY TMWDEC REPLACING LEADING ==DEC-== BY ==DECO-==.
008700*
008800***************************************************************
008900 WORKING-STORAGE SECTION.
009000***************************************************************
009100*
009200 01  WS-DEBUG-DETAILS.
009300     05  FILLER                   PIC X(32)
009400               VALUE 'TMDECGEN-----WORKING STORAGE  '.
009500     05  WS-RUN-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
009600*
009700 01  FILLER.
009800     05  FILLER                   PIC X(36) VALUE
009900         '********  TMWLITS COPYBOOK  ********'.
010000     COPY TMWLITS.
010100*
010200 01  WS-FILE-STATUSES.
010300     05  WS-CARD-STATUS           PIC X(02) VALUE SPACES.
010400     05  WS-RESULT-STATUS         PIC X(02) VALUE SPACES.
010500     05  FILLER                   PIC X(02).
010600*
010700 01  WS-SWITCHES.
010800     05  WS-CARD-EOF-SW           PIC X(01) VALUE 'N'.
010900         88  WS-CARD-EOF                  VALUE 'Y'.
011000     05  FILLER                   PIC X(01).
011100*
011200 01  WS-COUNTERS.
011300     05  WS-REQUEST-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
011400     05  WS-REQUEST-ERRORS        PIC 9(07) COMP-3 VALUE ZERO.
011500     05  FILLER                   PIC X(02).
011600*
011700*    RISK/REWARD WORK AREA - DEBUG DUAL-VIEW FIELDS LET THE
011800*    DUMP READER CHECK THE RAW BYTES WHEN A FRACTION LOOKS
011900*    SUSPECT, THE SAME TRICK TMPNLCLC USES.  WS-RISK-FRACTION
011910*    FEEDS 220-SUGGEST-POSITION-SIZE'S PRICE-RISK-PCT;
011920*    WS-REWARD-FRACTION IS FOR THE DUMP READER ONLY SINCE CR0007
011930*    TOOK IT OUT OF THE RATIO CALCULATION.
012000*
012100 01  WS-RATIO-WORK.
012200     05  WS-RISK-FRACTION         PIC S9(05)V9(04) VALUE ZERO.
012300     05  WS-RISK-FRACTION-X REDEFINES WS-RISK-FRACTION
012400                                  PIC X(09).
012500     05  WS-REWARD-FRACTION       PIC S9(05)V9(04) VALUE ZERO.
012600     05  WS-REWARD-FRACTION-X REDEFINES WS-REWARD-FRACTION
012700                                  PIC X(09).
012800     05  WS-RATIO                 PIC S9(05)V9(02) VALUE ZERO.
012900     05  WS-RATIO-X REDEFINES WS-RATIO
013000                                  PIC X(07).
013100     05  FILLER                   PIC X(01).
013200*
013300*    POSITION-SIZE WORK AREA
013400*
013500 01  WS-POSITION-WORK.
013600     05  WS-RISK-AMOUNT           PIC 9(09)V9(02) VALUE ZERO.
013700     05  WS-RAW-POSITION-SIZE     PIC 9(09)V9(02) VALUE ZERO.
013800     05  WS-MAX-POSITION-SIZE     PIC 9(09)V9(02) VALUE ZERO.
013900     05  FILLER                   PIC X(01).
014000*
014100 01  WS-ADVICE-LINE                 PIC X(60) VALUE SPACES.
014200*
014300***************************************************************
014400 PROCEDURE DIVISION.
014500***************************************************************
014600*
014700 000-MAIN.
014800     DISPLAY 'TMDECGEN STARTED'.
014900     ADD 1 TO WS-RUN-COUNT.
015000     PERFORM 900-OPEN-FILES.
015100*
015200     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
015300         UNTIL WS-CARD-EOF.
015400*
015500     PERFORM 905-CLOSE-FILES.
015600     DISPLAY 'TMDECGEN ENDED. REQUESTS: ' WS-REQUEST-COUNT
015700             ' ERRORS: ' WS-REQUEST-ERRORS.
015800     GOBACK.
015900*
016000 100-PROCESS-REQUESTS.
016100     PERFORM 700-READ-CARD.
016200     IF  WS-CARD-EOF
016300         GO TO 100-EXIT
016400     END-IF.
016500     ADD 1 TO WS-REQUEST-COUNT.
016600     IF  DEC-SUGGESTED-ENTRY-PRICE = ZERO
016700         ADD 1 TO WS-REQUEST-ERRORS
016800         DISPLAY 'TMDECGEN - ZERO ENTRY PRICE ON REQUEST FOR '
016900                 DEC-SYMBOL
017000         GO TO 100-EXIT
017100     END-IF.
017200     PERFORM 200-COMPUTE-RATIO           THRU 200-EXIT.
017300     PERFORM 210-SUGGEST-LEVERAGE         THRU 210-EXIT.
017400     PERFORM 220-SUGGEST-POSITION-SIZE    THRU 220-EXIT.
017500     PERFORM 230-BUILD-ADVICE             THRU 230-EXIT.
017600     PERFORM 240-WRITE-RESULT             THRU 240-EXIT.
017700 100-EXIT.
017800     EXIT.
017900*
018000***************************************************************
018100*    200-COMPUTE-RATIO
018200*    THE RATIO ITSELF IS A DIRECT PRICE-TO-PRICE DIVISION, NOT
018210*    THE NORMALIZED-TO-ENTRY-PRICE FRACTION FORM TMSIMCLC USES
018220*    FOR A SIMULATED TRADE - THE TWO AGREE IN REAL-NUMBER MATH
018230*    BUT NOT UNDER COBOL ROUNDED ARITHMETIC, SO THEY ARE KEPT
018240*    SEPARATE PER CR0007.  WS-RISK-FRACTION IS STILL NEEDED BY
018250*    220-SUGGEST-POSITION-SIZE'S PRICE-RISK-PCT, WHICH SPEC DOES
018260*    DEFINE AS A FRACTION OF ENTRY PRICE; WS-REWARD-FRACTION IS
018270*    CARRIED FOR THE DUMP READER ONLY AND NO LONGER FEEDS THE
018280*    RATIO.
018500***************************************************************
018600 200-COMPUTE-RATIO.
018700     IF  DEC-DIR-LONG
018800         COMPUTE WS-RISK-FRACTION ROUNDED =
018900             (DEC-SUGGESTED-ENTRY-PRICE - DEC-SUGGESTED-STOP-LOSS)
019000                 / DEC-SUGGESTED-ENTRY-PRICE
019100         COMPUTE WS-REWARD-FRACTION ROUNDED =
019200             (DEC-SUGGESTED-TAKE-PROFIT - DEC-SUGGESTED-ENTRY-PRICE)
019300                 / DEC-SUGGESTED-ENTRY-PRICE
019400     ELSE
019500         COMPUTE WS-RISK-FRACTION ROUNDED =
019600             (DEC-SUGGESTED-STOP-LOSS - DEC-SUGGESTED-ENTRY-PRICE)
019700                 / DEC-SUGGESTED-ENTRY-PRICE
019800         COMPUTE WS-REWARD-FRACTION ROUNDED =
019900             (DEC-SUGGESTED-ENTRY-PRICE - DEC-SUGGESTED-TAKE-PROFIT)
020000                 / DEC-SUGGESTED-ENTRY-PRICE
020100     END-IF.
020200*
020210     IF  DEC-DIR-LONG
020220         IF  DEC-SUGGESTED-ENTRY-PRICE - DEC-SUGGESTED-STOP-LOSS
020230                 = ZERO
020240             MOVE ZERO TO WS-RATIO
020250         ELSE
020260             COMPUTE WS-RATIO ROUNDED =
020270                 (DEC-SUGGESTED-TAKE-PROFIT -
020280                     DEC-SUGGESTED-ENTRY-PRICE) /
020290                 (DEC-SUGGESTED-ENTRY-PRICE -
020292                     DEC-SUGGESTED-STOP-LOSS)
020294         END-IF
020296     ELSE
020298         IF  DEC-SUGGESTED-STOP-LOSS - DEC-SUGGESTED-ENTRY-PRICE
020300                 = ZERO
020400             MOVE ZERO TO WS-RATIO
020500         ELSE
020600             COMPUTE WS-RATIO ROUNDED =
020620                 (DEC-SUGGESTED-ENTRY-PRICE -
020640                     DEC-SUGGESTED-TAKE-PROFIT) /
020660                 (DEC-SUGGESTED-STOP-LOSS -
020680                     DEC-SUGGESTED-ENTRY-PRICE)
020700         END-IF
020750     END-IF.
020900     MOVE WS-RATIO TO DEC-RISK-REWARD-RATIO.
021000 200-EXIT.
021100     EXIT.
021200*
021300***************************************************************
021400*    210-SUGGEST-LEVERAGE
021500*    THE BETTER THE RISK/REWARD RATIO, THE MORE LEVERAGE THE
021600*    TONY METHOD WILL SANCTION.  TIER BREAKPOINTS LIVE IN
021700*    TMWLITS SO THEY CAN BE CHANGED WITHOUT TOUCHING THIS CODE.
021800***************************************************************
021900 210-SUGGEST-LEVERAGE.
022000     IF  WS-RATIO >= WS-LITS-LEV-TIER-1-RATIO
022100         MOVE WS-LITS-LEV-TIER-1-LEV TO DEC-SUGGESTED-LEVERAGE
022200     ELSE
022300         IF  WS-RATIO >= WS-LITS-LEV-TIER-2-RATIO
022400             MOVE WS-LITS-LEV-TIER-2-LEV
022500                              TO DEC-SUGGESTED-LEVERAGE
022600         ELSE
022700             MOVE WS-LITS-LEV-TIER-3-LEV
022800                              TO DEC-SUGGESTED-LEVERAGE
022900         END-IF
023000     END-IF.
023100 210-EXIT.
023200     EXIT.
023300*
023400***************************************************************
023500*    220-SUGGEST-POSITION-SIZE
023600*    RISKS WS-LITS-DEC-RISK-PCT OF THE STANDARD TRADING
023700*    CAPITAL ON THE DISTANCE FROM ENTRY TO STOP, CAPPED AT
023800*    WS-LITS-DEC-MAX-POSN-PCT OF CAPITAL SO ONE REQUEST CANNOT
023900*    RECOMMEND COMMITTING THE WHOLE ACCOUNT.
024000***************************************************************
024100 220-SUGGEST-POSITION-SIZE.
024200     COMPUTE WS-RISK-AMOUNT ROUNDED =
024300         WS-LITS-DEC-CAPITAL * WS-LITS-DEC-RISK-PCT.
024400     COMPUTE WS-MAX-POSITION-SIZE ROUNDED =
024500         WS-LITS-DEC-CAPITAL * WS-LITS-DEC-MAX-POSN-PCT.
024510     IF  WS-RISK-FRACTION = ZERO OR DEC-SUGGESTED-LEVERAGE = ZERO
024700         MOVE WS-MAX-POSITION-SIZE TO WS-RAW-POSITION-SIZE
024800     ELSE
024900         COMPUTE WS-RAW-POSITION-SIZE ROUNDED =
024910             WS-RISK-AMOUNT /
024920             (WS-RISK-FRACTION * DEC-SUGGESTED-LEVERAGE)
025100     END-IF.
025200     IF  WS-RAW-POSITION-SIZE > WS-MAX-POSITION-SIZE
025300         MOVE WS-MAX-POSITION-SIZE TO DEC-SUGGESTED-POSITION-SIZE
025400     ELSE
025500         MOVE WS-RAW-POSITION-SIZE TO DEC-SUGGESTED-POSITION-SIZE
025600     END-IF.
025700 220-EXIT.
025800     EXIT.
025900*
026000***************************************************************
026100*    230-BUILD-ADVICE
026200*    WRITES A ONE-LINE ADVICE MESSAGE TO SYSOUT - THE RECORD
026300*    LAYOUT HAS NO ROOM FOR FREE TEXT SO THE MESSAGE IS NOT
026400*    CARRIED ON DECISION-RESULT-FILE.
026500***************************************************************
026600 230-BUILD-ADVICE.
026700     EVALUATE TRUE
026800         WHEN WS-RATIO >= WS-LITS-RISK-EXCELLENT
026900             MOVE 'EXCELLENT RISK/REWARD RATIO' TO WS-ADVICE-LINE
027000         WHEN WS-RATIO >= WS-LITS-RISK-GOOD
027100             MOVE 'GOOD RISK/REWARD RATIO - MEETS TONY METHOD'
027200                 TO WS-ADVICE-LINE
027300         WHEN WS-RATIO >= WS-LITS-RISK-SLIGHT-LOW
027400             MOVE 'SLIGHTLY LOW RATIO - PROCEED WITH CAUTION'
027500                 TO WS-ADVICE-LINE
027600         WHEN OTHER
027700             MOVE 'POOR RISK/REWARD RATIO - RECONSIDER TRADE'
027800                 TO WS-ADVICE-LINE
027900     END-EVALUATE.
028000     IF  WS-RATIO < WS-LITS-RISK-COMPLIANT-MIN
028100         DISPLAY 'TMDECGEN - ' DEC-SYMBOL ' NOT TONY METHOD '
028200                 'COMPLIANT - ' WS-ADVICE-LINE
028300     ELSE
028400         DISPLAY 'TMDECGEN - ' DEC-SYMBOL ' - ' WS-ADVICE-LINE
028500     END-IF.
028600 230-EXIT.
028700     EXIT.
028800*
028900 240-WRITE-RESULT.
029000     MOVE DEC-SYMBOL                    TO DECO-SYMBOL.
029100     MOVE DEC-DIRECTION                 TO DECO-DIRECTION.
029200     MOVE DEC-SUGGESTED-ENTRY-PRICE     TO DECO-SUGGESTED-ENTRY-PRICE.
029300     MOVE DEC-SUGGESTED-STOP-LOSS       TO DECO-SUGGESTED-STOP-LOSS.
029400     MOVE DEC-SUGGESTED-TAKE-PROFIT     TO DECO-SUGGESTED-TAKE-PROFIT.
029500     MOVE DEC-SUGGESTED-LEVERAGE        TO DECO-SUGGESTED-LEVERAGE.
029600     MOVE DEC-SUGGESTED-POSITION-SIZE   TO DECO-SUGGESTED-POSITION-SIZE.
029700     MOVE DEC-RISK-REWARD-RATIO         TO DECO-RISK-REWARD-RATIO.
029800     WRITE DECO-RECORD.
029900     IF  WS-RESULT-STATUS NOT = '00'
030000         DISPLAY 'TMDECGEN - RESULT WRITE ERROR. STATUS: '
030100                 WS-RESULT-STATUS
030200     END-IF.
030300 240-EXIT.
030400     EXIT.
030500*
030600 700-READ-CARD.
030700     READ DECISION-CARD-FILE
030800         AT END SET WS-CARD-EOF TO TRUE.
030900     IF  WS-CARD-STATUS NOT = '00' AND WS-CARD-STATUS NOT = '10'
031000         DISPLAY 'TMDECGEN - CARD READ ERROR. STATUS: '
031100                 WS-CARD-STATUS
031200         SET WS-CARD-EOF TO TRUE
031300     END-IF.
031400*
031500 900-OPEN-FILES.
031600     OPEN INPUT  DECISION-CARD-FILE
031700          OUTPUT DECISION-RESULT-FILE.
031800     IF  WS-CARD-STATUS NOT = '00'
031900         DISPLAY 'TMDECGEN - ERROR OPENING CARD FILE. RC: '
032000                 WS-CARD-STATUS
032100         MOVE 16 TO RETURN-CODE
032200         SET WS-CARD-EOF TO TRUE
032300     END-IF.
032400     IF  WS-RESULT-STATUS NOT = '00'
032500         DISPLAY 'TMDECGEN - ERROR OPENING RESULT FILE. RC: '
032600                 WS-RESULT-STATUS
032700         MOVE 16 TO RETURN-CODE
032800         SET WS-CARD-EOF TO TRUE
032900     END-IF.
033000*
033100 905-CLOSE-FILES.
033200     CLOSE DECISION-CARD-FILE
033300           DECISION-RESULT-FILE.
033400*
033500* END OF PROGRAM TMDECGEN
