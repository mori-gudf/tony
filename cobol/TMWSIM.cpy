000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWSIM.CPY                                              *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* ONE SIM-RECORD CARRIES A "WHAT-IF" TRADE THROUGH THE PNL,
001200* STOP/TARGET TRIGGER AND RISK/REWARD SUBPROGRAMS WITHOUT EVER
001300* BEING COMMITTED TO THE LEDGER - USED BY THE DECISION-REVIEW
001400* JOB TO RE-PRICE A CANDIDATE TRADE BEFORE IT IS OPENED. THE
001500* COMPUTED FIELDS ARE CARRIED BACK OUT ON THE SAME RECORD SHAPE
001600* THE WAY TMWDEC CARRIES THE DECISION GENERATOR'S RESULT - SEE
001700* TMSIMRUN FOR THE JOB THAT DRIVES THIS RECORD THROUGH BOTH
001800* SUBPROGRAMS.
001900*
002000*    DATE     PGMR  REQUEST   DESCRIPTION
002100*    -------- ----  --------  --------------------------------
002200*    11/02/89 RWH   TN0114    INITIAL CUT - INPUT FIELDS ONLY  CR0002
002300*    06/19/91 JFP   TN0230    ADDED PNL/TRIGGER/RATIO OUTPUT   CR0003
002400*                             FIELDS, WIRED TO NEW TMSIMRUN
002500*                             DECISION-REVIEW JOB
002600*
002700*--------------------------------------------------------------*
002800 01  SIM-RECORD.
002900*
003000*    INPUT FIELDS - SUPPLIED ON THE REQUEST CARD
003100*
003200     05  SIM-SYMBOL                PIC X(20).
003300     05  SIM-DIRECTION             PIC X(01).
003400         88  SIM-DIR-LONG                 VALUE 'L'.
003500         88  SIM-DIR-SHORT                VALUE 'S'.
003600     05  SIM-LEVERAGE              PIC 9(03)V9(02).
003700     05  SIM-POSITION-SIZE         PIC 9(09)V9(02).
003800     05  SIM-ENTRY-PRICE           PIC 9(09)V9(04).
003900     05  SIM-CURRENT-PRICE         PIC 9(09)V9(04).
004000     05  SIM-STOP-LOSS             PIC 9(09)V9(04).
004100     05  SIM-TAKE-PROFIT           PIC 9(09)V9(04).
004200*
004300*    OUTPUT FIELDS - COMPUTED BY TMSIMRUN VIA TMPNLCLC/TMSIMCLC
004400*
004500     05  SIM-PNL                   PIC S9(09)V9(02).
004600     05  SIM-PNL-PERCENTAGE        PIC S9(05)V9(02).
004700     05  SIM-STOP-TRIGGERED        PIC X(01).
004800         88  SIM-STOP-YES                 VALUE 'Y'.
004900         88  SIM-STOP-NO                  VALUE 'N'.
005000     05  SIM-PROFIT-TRIGGERED      PIC X(01).
005100         88  SIM-PROFIT-YES               VALUE 'Y'.
005200         88  SIM-PROFIT-NO                VALUE 'N'.
005300     05  SIM-RISK-REWARD-RATIO     PIC S9(05)V9(02).
005400*
005500*    SPARE BYTES - RESERVED FOR FUTURE EXPANSION
005600*
005700     05  FILLER                    PIC X(02).
005800*
