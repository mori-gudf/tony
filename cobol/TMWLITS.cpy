000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWLITS.CPY                                             *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* THE CONSTANTS AND TIER BREAKPOINTS THAT MAKE UP THE "TONY"
001200* MONEY-MANAGEMENT METHOD ARE KEPT TOGETHER IN ONE COPYBOOK,
001300* THE SAME WAY WE KEEP EVERY OTHER SUITE'S CONSTANTS IN ONE
001400* PLACE, SO THAT A RULE CHANGE ONLY HAS TO BE MADE HERE AND
001500* RECOMPILED INTO EVERY PROGRAM THAT COPIES IT.
001600*
001700*    DATE     PGMR  REQUEST   DESCRIPTION
001800*    -------- ----  --------  --------------------------------
001900*    03/14/88 RWH   INITIAL   FIRST CUT - ACCOUNT RATIOS ONLY  CR0001
002000*    11/02/89 RWH   TN0114    ADDED DECISION GENERATOR CONSTS  CR0002
002100*    06/19/91 JFP   TN0230    ADDED LEVERAGE/ADVICE TIERS      CR0003
002200*
002300*--------------------------------------------------------------*
002400*    ACCOUNT TONY-METHOD RATIOS (WS-LITS-ACCT GROUP)
002500*--------------------------------------------------------------*
002600 01  WS-LITS-ACCT.
002700     05  WS-LITS-MAX-RISK-PCT         PIC V99    VALUE .03.
002800     05  WS-LITS-MAX-POSN-RATIO       PIC V99    VALUE .30.
002900     05  WS-LITS-RESERVE-RATIO        PIC V99    VALUE .67.
003000     05  WS-LITS-DEFAULT-BALANCE      PIC 9(9)V99
003100                                                  VALUE 100.00.
003150     05  FILLER                       PIC X(04).
003200*
003300*--------------------------------------------------------------*
003400*    TRADING-DECISION GENERATOR CONSTANTS (WS-LITS-DEC GROUP)
003500*--------------------------------------------------------------*
003600 01  WS-LITS-DEC.
003700     05  WS-LITS-DEC-RISK-PCT         PIC V99    VALUE .02.
003800     05  WS-LITS-DEC-CAPITAL          PIC 9(9)V99
003900                                                  VALUE 100.00.
004000     05  WS-LITS-DEC-MAX-POSN-PCT     PIC V99    VALUE .50.
004050     05  FILLER                       PIC X(04).
004100*
004200*--------------------------------------------------------------*
004300*    LEVERAGE TIER BREAKPOINTS - KEYED ON RISK/REWARD RATIO
004400*--------------------------------------------------------------*
004500 01  WS-LITS-LEVERAGE-TIERS.
004600     05  WS-LITS-LEV-TIER-1-RATIO     PIC S9(5)V99 VALUE +3.00.
004700     05  WS-LITS-LEV-TIER-1-LEV       PIC 9(3)V99  VALUE 5.00.
004800     05  WS-LITS-LEV-TIER-2-RATIO     PIC S9(5)V99 VALUE +2.00.
004900     05  WS-LITS-LEV-TIER-2-LEV       PIC 9(3)V99  VALUE 3.00.
005000     05  WS-LITS-LEV-TIER-3-LEV       PIC 9(3)V99  VALUE 2.00.
005050     05  FILLER                       PIC X(04).
005100*
005200*--------------------------------------------------------------*
005300*    RISK ASSESSMENT TIER BREAKPOINTS
005400*--------------------------------------------------------------*
005500 01  WS-LITS-RISK-TIERS.
005600     05  WS-LITS-RISK-EXCELLENT       PIC S9(5)V99 VALUE +3.00.
005700     05  WS-LITS-RISK-GOOD            PIC S9(5)V99 VALUE +2.00.
005800     05  WS-LITS-RISK-SLIGHT-LOW      PIC S9(5)V99 VALUE +1.50.
005900     05  WS-LITS-RISK-COMPLIANT-MIN   PIC S9(5)V99 VALUE +2.00.
005950     05  FILLER                       PIC X(04).
006000*
