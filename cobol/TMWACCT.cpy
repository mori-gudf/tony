000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWACCT.CPY                                             *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* THE ACCOUNT-BALANCE FILE HOLDS EXACTLY ONE LOGICAL RECORD -
001200* THE TRADER'S RUNNING ACCOUNT POSITION AND STATISTICS, PLUS
001300* THE THREE TONY-METHOD MONEY-MANAGEMENT RATIOS DERIVED FROM
001400* THE CURRENT TOTAL BALANCE. IT IS READ, RECOMPUTED AND
001500* REWRITTEN ON EVERY MAINTENANCE RUN.
001600*
001700*    DATE     PGMR  REQUEST   DESCRIPTION
001800*    -------- ----  --------  --------------------------------
001900*    03/14/88 RWH   INITIAL   FIRST CUT                        CR0001
002000*    06/19/91 JFP   TN0230    ADDED LAST-UPDATED BREAKOUT       CR0003
002100*
002200*--------------------------------------------------------------*
002300 01  ACB-RECORD.
002400*
002500*    BALANCE FIELDS
002600*
002700     05  ACB-TOTAL-BALANCE         PIC S9(09)V9(02).
002800     05  ACB-AVAILABLE-BALANCE     PIC S9(09)V9(02).
002900     05  ACB-USED-BALANCE          PIC S9(09)V9(02).
003000*
003100*    CUMULATIVE PROFIT/LOSS
003200*
003300     05  ACB-TOTAL-PNL             PIC S9(09)V9(02).
003400     05  ACB-TOTAL-PNL-PERCENTAGE  PIC S9(05)V9(02).
003500*
003600*    LAST-UPDATE TIMESTAMP
003700*
003800     05  ACB-LAST-UPDATED          PIC X(14).
003900     05  ACB-LAST-UPDATED-R REDEFINES ACB-LAST-UPDATED.
004000         10  ACB-UPDATED-YYYYMMDD  PIC 9(08).
004100         10  ACB-UPDATED-HHMMSS    PIC 9(06).
004200*
004300*    TRADE COUNTS AND WIN RATE
004400*
004500     05  ACB-TOTAL-TRADES          PIC 9(07).
004600     05  ACB-WIN-TRADES            PIC 9(07).
004700     05  ACB-LOSS-TRADES           PIC 9(07).
004800     05  ACB-WIN-RATE              PIC 9(03)V9(02).
004900*
005000*    TONY-METHOD DERIVED LIMITS - RECOMPUTED WHENEVER
005100*    ACB-TOTAL-BALANCE IS SET
005200*
005300     05  ACB-MAX-RISK-PER-TRADE    PIC S9(09)V9(02).
005400     05  ACB-MAX-POSITION-RATIO    PIC 9(01)V9(02).
005500     05  ACB-RESERVE-RATIO         PIC 9(01)V9(02).
005600*
005700*    SPARE BYTE - RESERVED FOR FUTURE EXPANSION
005800*
005900     05  FILLER                    PIC X(01).
006000*
