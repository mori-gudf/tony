000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMTRDMNT.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  11/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMTRDMNT.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* DAILY TRADE MAINTENANCE RUN.  READS ONE TRANSACTION PER TRADE
002300* FROM THE TRADE TRANSACTION FILE AND APPLIES IT TO THE TRADE
002400* LEDGER:
002500*
002600*   FUNCTION 'C' - CREATE-TRADE.  ADDS A NEW TRADE TO THE
002700*                  LEDGER IN OPEN STATUS.
002800*   FUNCTION 'U' - UPDATE-TRADE-PNL.  RE-PRICES AN OPEN TRADE
002900*                  AGAINST A CURRENT MARKET PRICE WITHOUT
003000*                  CLOSING IT.
003100*   FUNCTION 'X' - CLOSE-TRADE.  POSTS THE EXIT PRICE, RUNS
003200*                  THE FINAL PNL AND MARKS THE TRADE CLOSED.
003300*
003400* THE LEDGER HAS NO INDEXED ACCESS (SEE TMWTRADE), SO THIS RUN
003500* LOADS THE WHOLE OLD LEDGER INTO A WORKING-STORAGE TABLE,
003600* APPLIES EVERY TRANSACTION AGAINST THE TABLE BY SEARCHING ON
003700* TRD-TRADE-ID, THEN SPINS THE TABLE BACK OUT TO A NEW LEDGER.
003800* THE JCL FOR THIS STEP IS RESPONSIBLE FOR MAKING THE NEW
003900* LEDGER THE CURRENT ONE FOR TOMORROW'S RUN.
004000*
004100* ALL PNL ARITHMETIC IS DELEGATED TO TMPNLCLC SO THIS PROGRAM
004200* AND THE DECISION REVIEW SUITE NEVER DISAGREE ON THE FORMULA.
004300*
004400***************************************************************
004500*     AMENDMENT HISTORY
004600*
004700*    DATE     PGMR  REQUEST   DESCRIPTION
004800*    -------- ----  --------  --------------------------------  CHG
004900*    11/02/89 RWH   TN0114    FIRST CUT - CREATE/CLOSE ONLY     CR0002
005000*    06/19/91 JFP   TN0230    ADDED UPDATE-TRADE-PNL FUNCTION   CR0003
005100*                             FOR THE NIGHTLY RE-PRICE JOB
005200*    09/21/98 JFP   TN0501    Y2K REVIEW - ENTRY/EXIT TIME AND  CR0004
005300*                             TRANSACTION TIMESTAMP ARE ALL
005400*                             4-DIGIT-YEAR YYYYMMDD FIELDS.
005500*                             NO CHANGE REQUIRED.
005600*    03/08/02 HRC   TN0617    HARD FILE-OPEN ERRORS NOW REPORT  CR0005
005610*                             THROUGH THE COMMON TMWERRH
005620*                             MESSAGE AREA INSTEAD OF A BARE
005630*                             DISPLAY, TO MATCH THE OTHER STEPS
005700***************************************************************
005800*     FILES
005900*
006000*     TRADE-LEDGER-FILE  - OLD TRADE LEDGER, INPUT, SEQUENTIAL.
006100*     TRADE-LEDGER-OUT   - NEW TRADE LEDGER, OUTPUT, SEQUENTIAL.
006200*     TRADE-TRAN-FILE    - ONE MAINTENANCE REQUEST PER TRADE.
006300*
006400***************************************************************
006500*     COPYBOOKS
006600*
006700*     TMWTRADE - TRADE LEDGER RECORD LAYOUT (BOTH FD'S).
006710*     TMWERRH  - COMMON HARD-ERROR MESSAGE AREA, USED IN
006720*                900-OPEN-FILES.
006800*
006900***************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-370.
007400 OBJECT-COMPUTER. IBM-370.
007500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS IS WS-LEDGER-IN-STATUS.
008300*
008400     SELECT TRADE-LEDGER-OUT  ASSIGN TO TRDLDGO
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS IS WS-LEDGER-OUT-STATUS.
008700*
008800     SELECT TRADE-TRAN-FILE   ASSIGN TO TRDTRAN
008900         ACCESS IS SEQUENTIAL
009000         FILE STATUS IS WS-TRAN-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  TRADE-LEDGER-FILE
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0
009800     RECORDING MODE IS F.
009900     COPY TMWTRADE.
010000*
010100 FD  TRADE-LEDGER-OUT
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0
010400     RECORDING MODE IS F.
010500     COPY TMWTRADE REPLACING LEADING ==TRD-== BY ==TRDO-==.
010600*
010700 FD  TRADE-TRAN-FILE
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0
011000     RECORDING MODE IS F.
011100*
011200*    ONE TRANSACTION CARD DRIVES ONE MAINTENANCE OPERATION.
011300*    TRN-PARMS IS REDEFINED A DIFFERENT WAY FOR EACH FUNCTION
011400*    CODE, THE SAME WAY OUR OTHER BATCH PARAMETER AREAS WORK.
011500*
011600 01  TRAN-RECORD.
011700     05  TRN-FUNCTION              PIC X(01).
011800         88  TRN-FUNC-CREATE               VALUE 'C'.
011900         88  TRN-FUNC-UPDATE               VALUE 'U'.
012000         88  TRN-FUNC-CLOSE                VALUE 'X'.
012100     05  FILLER                    PIC X(01).
012200     05  TRN-PARMS                 PIC X(352).
012300     05  TRN-CREATE-PARMS REDEFINES TRN-PARMS.
012400         10  TRC-TRADE-ID              PIC X(36).
012500         10  TRC-SYMBOL                PIC X(20).
012600         10  TRC-DIRECTION             PIC X(01).
012700         10  TRC-LEVERAGE              PIC 9(03)V9(02).
012800         10  TRC-POSITION-SIZE         PIC 9(09)V9(02).
012900         10  TRC-ENTRY-PRICE           PIC 9(09)V9(04).
013000         10  TRC-STOP-LOSS             PIC 9(09)V9(04).
013100         10  TRC-TAKE-PROFIT           PIC 9(09)V9(04).
013200         10  TRC-TRADING-REASON        PIC X(60).
013300         10  TRC-MARKET-ANALYSIS       PIC X(60).
013400         10  TRC-PSYCHOLOGICAL-STATE   PIC X(60).
013500         10  TRC-LESSON-LEARNED        PIC X(60).
013600     05  TRN-UPDATE-PARMS REDEFINES TRN-PARMS.
013700         10  TRU-TRADE-ID              PIC X(36).
013800         10  TRU-CURRENT-PRICE         PIC 9(09)V9(04).
013900         10  FILLER                    PIC X(303).
014000     05  TRN-CLOSE-PARMS  REDEFINES TRN-PARMS.
014100         10  TRX-TRADE-ID              PIC X(36).
014200         10  TRX-EXIT-PRICE            PIC 9(09)V9(04).
014300         10  FILLER                    PIC X(303).
014400*
014500***************************************************************
014600 WORKING-STORAGE SECTION.
014700***************************************************************
014800*
014900 01  WS-DEBUG-DETAILS.
015000     05  FILLER                   PIC X(32)
015100               VALUE 'TMTRDMNT-----WORKING STORAGE  '.
015200     05  WS-RUN-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
015300*
015310 01  FILLER.
015320     05  FILLER                   PIC X(36) VALUE
015330         '********  TMWERRH COPYBOOK  ********'.
015340     COPY TMWERRH.
015350*
015400 01  WS-FILE-STATUSES.
015500     05  WS-LEDGER-IN-STATUS      PIC X(02) VALUE SPACES.
015600     05  WS-LEDGER-OUT-STATUS     PIC X(02) VALUE SPACES.
015700     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
015800     05  FILLER                   PIC X(02).
015900*
016000 01  WS-SWITCHES.
016100     05  WS-LEDGER-EOF-SW         PIC X(01) VALUE 'N'.
016200         88  WS-LEDGER-EOF                VALUE 'Y'.
016300     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
016400         88  WS-TRAN-EOF                  VALUE 'Y'.
016500     05  WS-TRADE-FOUND-SW        PIC X(01) VALUE 'N'.
016600         88  WS-TRADE-FOUND               VALUE 'Y'.
016700         88  WS-TRADE-NOT-FOUND           VALUE 'N'.
016800     05  FILLER                   PIC X(01).
016900*
017000 01  WS-LEDGER-CONTROL.
017100     05  WS-LEDGER-COUNT          PIC 9(04) COMP VALUE ZERO.
017200     05  WS-LEDGER-MAX            PIC 9(04) COMP VALUE 5000.
017300     05  WS-SEARCH-KEY            PIC X(36) VALUE SPACES.
017400     05  FILLER                   PIC X(02).
017500*
017600 01  WS-COUNTERS.
017700     05  WS-TRAN-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
017800     05  WS-TRAN-ERRORS           PIC 9(07) COMP-3 VALUE ZERO.
017900     05  WS-CREATE-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
018000     05  WS-UPDATE-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
018100     05  WS-CLOSE-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
018200     05  FILLER                   PIC X(02).
018300*
018400*    CURRENT TIMESTAMP WORK AREA - DUAL VIEW LETS US ACCEPT THE
018500*    DATE AND TIME AS TWO NUMERIC FIELDS AND STILL MOVE THE
018600*    WHOLE THING AROUND AS ONE X(14) LIKE TRD-ENTRY-TIME DOES.
018700*
018800 01  WS-TIMESTAMP-WORK.
018900     05  WS-TS-YYYYMMDD           PIC 9(08) VALUE ZERO.
019000     05  WS-TS-HHMMSS             PIC 9(06) VALUE ZERO.
019100 01  WS-TIMESTAMP-X REDEFINES WS-TIMESTAMP-WORK
019200                              PIC X(14).
019300*
019310*    GENERATED-TRADE-ID WORK AREA - BUILT FROM THE RUN TIMESTAMP
019320*    AND THE LEDGER SEQUENCE NUMBER WHEN THE INCOMING TRANSACTION
019330*    LEAVES TRC-TRADE-ID BLANK.  36 BYTES WIDE TO LINE UP WITH
019340*    WST-TRADE-ID.
019350*
019360 01  WS-GEN-TRADE-ID.
019370     05  WS-GEN-YYYYMMDD          PIC 9(08).
019380     05  WS-GEN-HHMMSS            PIC 9(06).
019390     05  WS-GEN-SEQUENCE          PIC 9(04).
019395     05  FILLER                   PIC X(18) VALUE SPACES.
019400*
019410*    PARAMETER AREA PASSED TO TMPNLCLC - SAME SHAPE AS ITS OWN
019500*    LK-PNL-PARMS LINKAGE RECORD.
019600*
019700 01  WS-PNL-CALL-AREA.
019800     05  WS-PNL-DIRECTION         PIC X(01).
019900         88  WS-PNL-DIR-LONG              VALUE 'L'.
020000         88  WS-PNL-DIR-SHORT             VALUE 'S'.
020100     05  WS-PNL-LEVERAGE          PIC 9(03)V9(02).
020200     05  WS-PNL-POSITION-SIZE     PIC 9(09)V9(02).
020300     05  WS-PNL-ENTRY-PRICE       PIC 9(09)V9(04).
020400     05  WS-PNL-PRICE             PIC 9(09)V9(04).
020500     05  WS-PNL-RESULT            PIC S9(09)V9(02).
020600     05  WS-PNL-PERCENTAGE        PIC S9(05)V9(02).
020650     05  FILLER                   PIC X(04).
020700*
020800*    IN-MEMORY LEDGER TABLE - LOADED FROM THE OLD LEDGER AT
020900*    START-UP, UPDATED BY THE TRANSACTIONS, THEN WRITTEN BACK
021000*    OUT AS THE NEW LEDGER.  SEARCHED ON WST-TRADE-ID BECAUSE
021100*    THE LEDGER FILE ITSELF HAS NO INDEXED ACCESS.
021200*
021300 01  WS-LEDGER-TABLE.
021400     05  WS-LEDGER-ENTRY OCCURS 5000 TIMES
021500                         DEPENDING ON WS-LEDGER-COUNT
021600                         INDEXED BY WS-LDG-IDX.
021700         10  WST-TRADE-ID              PIC X(36).
021800         10  WST-SYMBOL                PIC X(20).
021900         10  WST-DIRECTION             PIC X(01).
022000             88  WST-DIR-LONG                  VALUE 'L'.
022100             88  WST-DIR-SHORT                 VALUE 'S'.
022200         10  WST-LEVERAGE              PIC 9(03)V9(02).
022300         10  WST-POSITION-SIZE         PIC 9(09)V9(02).
022400         10  WST-ENTRY-PRICE           PIC 9(09)V9(04).
022500         10  WST-ENTRY-TIME            PIC X(14).
022600         10  WST-EXIT-PRICE            PIC 9(09)V9(04).
022700         10  WST-EXIT-TIME             PIC X(14).
022800         10  WST-STOP-LOSS             PIC 9(09)V9(04).
022900         10  WST-TAKE-PROFIT           PIC 9(09)V9(04).
023000         10  WST-PNL                   PIC S9(09)V9(02).
023100         10  WST-PNL-PERCENTAGE        PIC S9(05)V9(02).
023200         10  WST-TRADING-REASON        PIC X(60).
023300         10  WST-MARKET-ANALYSIS       PIC X(60).
023400         10  WST-PSYCHOLOGICAL-STATE   PIC X(60).
023500         10  WST-LESSON-LEARNED        PIC X(60).
023600         10  WST-STATUS                PIC X(01).
023700             88  WST-STAT-OPEN                 VALUE 'O'.
023800             88  WST-STAT-CLOSED               VALUE 'C'.
023900             88  WST-STAT-PLANNED              VALUE 'P'.
023950         10  FILLER                    PIC X(01).
024000*
024100***************************************************************
024200 PROCEDURE DIVISION.
024300***************************************************************
024400*
024500 000-MAIN.
024600     DISPLAY 'TMTRDMNT STARTED'.
024700     ADD 1 TO WS-RUN-COUNT.
024800     PERFORM 900-OPEN-FILES.
024900*
025000     PERFORM 910-LOAD-LEDGER THRU 910-EXIT
025100         UNTIL WS-LEDGER-EOF.
025200*
025300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
025400         UNTIL WS-TRAN-EOF.
025500*
025600     PERFORM 920-WRITE-LEDGER THRU 920-EXIT
025700         VARYING WS-LDG-IDX FROM 1 BY 1
025800         UNTIL WS-LDG-IDX > WS-LEDGER-COUNT.
025900*
026000     PERFORM 905-CLOSE-FILES.
026100     DISPLAY 'TMTRDMNT ENDED. TRANS: ' WS-TRAN-COUNT
026200             ' ERRORS: ' WS-TRAN-ERRORS
026300             ' CREATED: ' WS-CREATE-COUNT
026400             ' UPDATED: ' WS-UPDATE-COUNT
026500             ' CLOSED: '  WS-CLOSE-COUNT.
026600     GOBACK.
026700*
026800 100-PROCESS-TRANSACTIONS.
026900     PERFORM 700-READ-TRAN-FILE.
027000     IF  WS-TRAN-EOF
027100         GO TO 100-EXIT
027200     END-IF.
027300     ADD 1 TO WS-TRAN-COUNT.
027400     EVALUATE TRUE
027500         WHEN TRN-FUNC-CREATE
027600             PERFORM 500-CREATE-TRADE     THRU 500-EXIT
027700         WHEN TRN-FUNC-UPDATE
027800             PERFORM 400-UPDATE-TRADE-PNL THRU 400-EXIT
027900         WHEN TRN-FUNC-CLOSE
028000             PERFORM 300-CLOSE-TRADE      THRU 300-EXIT
028100         WHEN OTHER
028200             ADD 1 TO WS-TRAN-ERRORS
028300             DISPLAY 'TMTRDMNT - INVALID FUNCTION CODE: '
028400                     TRN-FUNCTION
028500     END-EVALUATE.
028600 100-EXIT.
028700     EXIT.
028800*
028900***************************************************************
029000*    300-CLOSE-TRADE
029100*    POSTS THE EXIT PRICE AND TIME, RUNS THE FINAL PNL AGAINST
029200*    THE EXIT PRICE, AND MARKS THE TRADE CLOSED.
029300***************************************************************
029400 300-CLOSE-TRADE.
029500     MOVE TRX-TRADE-ID TO WS-SEARCH-KEY.
029600     PERFORM 600-FIND-TRADE THRU 600-EXIT.
029700     IF  WS-TRADE-NOT-FOUND
029800         ADD 1 TO WS-TRAN-ERRORS
029900         DISPLAY 'TMTRDMNT - CLOSE-TRADE, NOT ON LEDGER: '
030000                 TRX-TRADE-ID
030100         GO TO 300-EXIT
030200     END-IF.
030300     PERFORM 800-STAMP-TIMESTAMP.
030400     MOVE TRX-EXIT-PRICE  TO WST-EXIT-PRICE(WS-LDG-IDX).
030500     MOVE WS-TIMESTAMP-X  TO WST-EXIT-TIME(WS-LDG-IDX).
030600     PERFORM 810-BUILD-PNL-PARMS THRU 810-EXIT.
030700     MOVE TRX-EXIT-PRICE  TO WS-PNL-PRICE.
030800     CALL 'TMPNLCLC' USING WS-PNL-CALL-AREA.
030900     MOVE WS-PNL-RESULT      TO WST-PNL(WS-LDG-IDX).
031000     MOVE WS-PNL-PERCENTAGE  TO WST-PNL-PERCENTAGE(WS-LDG-IDX).
031100     SET WST-STAT-CLOSED(WS-LDG-IDX) TO TRUE.
031200     ADD 1 TO WS-CLOSE-COUNT.
031300 300-EXIT.
031400     EXIT.
031500*
031600***************************************************************
031700*    400-UPDATE-TRADE-PNL
031800*    RE-PRICES AN OPEN TRADE AGAINST A CURRENT MARKET PRICE.
031900*    THE TRADE STAYS OPEN - THIS IS THE NIGHTLY MARK-TO-MARKET,
032000*    NOT A CLOSE-OUT.
032100***************************************************************
032200 400-UPDATE-TRADE-PNL.
032300     MOVE TRU-TRADE-ID TO WS-SEARCH-KEY.
032400     PERFORM 600-FIND-TRADE THRU 600-EXIT.
032500     IF  WS-TRADE-NOT-FOUND
032600         ADD 1 TO WS-TRAN-ERRORS
032700         DISPLAY 'TMTRDMNT - UPDATE-TRADE-PNL, NOT ON LEDGER: '
032800                 TRU-TRADE-ID
032900         GO TO 400-EXIT
033000     END-IF.
033100     IF  NOT WST-STAT-OPEN(WS-LDG-IDX)
033200         ADD 1 TO WS-TRAN-ERRORS
033300         DISPLAY 'TMTRDMNT - UPDATE-TRADE-PNL, NOT OPEN: '
033400                 TRU-TRADE-ID
033500         GO TO 400-EXIT
033600     END-IF.
033700     PERFORM 810-BUILD-PNL-PARMS THRU 810-EXIT.
033800     MOVE TRU-CURRENT-PRICE TO WS-PNL-PRICE.
033900     CALL 'TMPNLCLC' USING WS-PNL-CALL-AREA.
034000     MOVE WS-PNL-RESULT      TO WST-PNL(WS-LDG-IDX).
034100     MOVE WS-PNL-PERCENTAGE  TO WST-PNL-PERCENTAGE(WS-LDG-IDX).
034200     ADD 1 TO WS-UPDATE-COUNT.
034300 400-EXIT.
034400     EXIT.
034500*
034600***************************************************************
034700*    500-CREATE-TRADE
034800*    APPENDS A NEW TRADE TO THE LEDGER TABLE IN OPEN STATUS.
034900***************************************************************
035000 500-CREATE-TRADE.
035100     IF  WS-LEDGER-COUNT NOT < WS-LEDGER-MAX
035200         ADD 1 TO WS-TRAN-ERRORS
035300         DISPLAY 'TMTRDMNT - CREATE-TRADE, LEDGER TABLE FULL'
035400         GO TO 500-EXIT
035500     END-IF.
035600     ADD 1 TO WS-LEDGER-COUNT.
035700     SET WS-LDG-IDX TO WS-LEDGER-COUNT.
035800     PERFORM 800-STAMP-TIMESTAMP.
035810     IF  TRC-TRADE-ID = SPACES
035820         MOVE WS-TS-YYYYMMDD   TO WS-GEN-YYYYMMDD
035830         MOVE WS-TS-HHMMSS     TO WS-GEN-HHMMSS
035840         MOVE WS-LEDGER-COUNT  TO WS-GEN-SEQUENCE
035850         MOVE WS-GEN-TRADE-ID  TO WST-TRADE-ID(WS-LDG-IDX)
035860     ELSE
035870         MOVE TRC-TRADE-ID     TO WST-TRADE-ID(WS-LDG-IDX)
035880     END-IF.
036000     MOVE TRC-SYMBOL               TO WST-SYMBOL(WS-LDG-IDX).
036100     MOVE TRC-DIRECTION            TO WST-DIRECTION(WS-LDG-IDX).
036200     MOVE TRC-LEVERAGE             TO WST-LEVERAGE(WS-LDG-IDX).
036300     MOVE TRC-POSITION-SIZE        TO WST-POSITION-SIZE(WS-LDG-IDX).
036400     MOVE TRC-ENTRY-PRICE          TO WST-ENTRY-PRICE(WS-LDG-IDX).
036500     MOVE WS-TIMESTAMP-X           TO WST-ENTRY-TIME(WS-LDG-IDX).
036600     MOVE TRC-STOP-LOSS            TO WST-STOP-LOSS(WS-LDG-IDX).
036700     MOVE TRC-TAKE-PROFIT          TO WST-TAKE-PROFIT(WS-LDG-IDX).
036800     MOVE ZERO                     TO WST-EXIT-PRICE(WS-LDG-IDX).
036900     MOVE SPACES                   TO WST-EXIT-TIME(WS-LDG-IDX).
037000     MOVE ZERO                     TO WST-PNL(WS-LDG-IDX).
037100     MOVE ZERO                     TO WST-PNL-PERCENTAGE(WS-LDG-IDX).
037200     MOVE TRC-TRADING-REASON       TO WST-TRADING-REASON(WS-LDG-IDX).
037300     MOVE TRC-MARKET-ANALYSIS      TO WST-MARKET-ANALYSIS(WS-LDG-IDX).
037400     MOVE TRC-PSYCHOLOGICAL-STATE
037500                       TO WST-PSYCHOLOGICAL-STATE(WS-LDG-IDX).
037600     MOVE TRC-LESSON-LEARNED       TO WST-LESSON-LEARNED(WS-LDG-IDX).
037700     SET WST-STAT-OPEN(WS-LDG-IDX) TO TRUE.
037800     ADD 1 TO WS-CREATE-COUNT.
037900 500-EXIT.
038000     EXIT.
038100*
038200***************************************************************
038300*    600-FIND-TRADE
038400*    LINEAR SEARCH OF THE LEDGER TABLE ON WST-TRADE-ID - THERE
038500*    IS NO KEYED ACCESS TO THE LEDGER FILE ITSELF.
038600***************************************************************
038700 600-FIND-TRADE.
038800     SET WS-TRADE-NOT-FOUND TO TRUE.
038900     SET WS-LDG-IDX TO 1.
039000     IF  WS-LEDGER-COUNT = ZERO
039100         GO TO 600-EXIT
039200     END-IF.
039300     SEARCH WS-LEDGER-ENTRY
039400         AT END
039500             SET WS-TRADE-NOT-FOUND TO TRUE
039600         WHEN WST-TRADE-ID(WS-LDG-IDX) = WS-SEARCH-KEY
039700             SET WS-TRADE-FOUND TO TRUE
039800     END-SEARCH.
039900 600-EXIT.
040000     EXIT.
040100*
040200 700-READ-TRAN-FILE.
040300     READ TRADE-TRAN-FILE
040400         AT END SET WS-TRAN-EOF TO TRUE.
040500     IF  WS-TRAN-STATUS NOT = '00' AND WS-TRAN-STATUS NOT = '10'
040600         DISPLAY 'TMTRDMNT - TRAN FILE READ ERROR. STATUS: '
040700                 WS-TRAN-STATUS
040800         SET WS-TRAN-EOF TO TRUE
040900     END-IF.
041000*
041100 800-STAMP-TIMESTAMP.
041200     ACCEPT WS-TS-YYYYMMDD FROM DATE YYYYMMDD.
041300     ACCEPT WS-TS-HHMMSS   FROM TIME.
041400*
041500 810-BUILD-PNL-PARMS.
041600     MOVE WST-DIRECTION(WS-LDG-IDX)     TO WS-PNL-DIRECTION.
041700     MOVE WST-LEVERAGE(WS-LDG-IDX)      TO WS-PNL-LEVERAGE.
041800     MOVE WST-POSITION-SIZE(WS-LDG-IDX) TO WS-PNL-POSITION-SIZE.
041900     MOVE WST-ENTRY-PRICE(WS-LDG-IDX)   TO WS-PNL-ENTRY-PRICE.
042000 810-EXIT.
042100     EXIT.
042200*
042300***************************************************************
042400*    900-OPEN-FILES / 905-CLOSE-FILES
042500***************************************************************
042600 900-OPEN-FILES.
042700     OPEN INPUT  TRADE-LEDGER-FILE
042800          INPUT  TRADE-TRAN-FILE
042900          OUTPUT TRADE-LEDGER-OUT.
043000     IF  WS-LEDGER-IN-STATUS NOT = '00'
043100         MOVE 'TMTRDMNT'          TO WS-ERRH-PROGRAM
043110         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
043120         MOVE WS-LEDGER-IN-STATUS TO WS-ERRH-FILE-STATUS
043130         MOVE 'ERROR OPENING OLD LEDGER' TO WS-ERRH-TEXT
043140         DISPLAY WS-ERRH-MESSAGE-AREA
043200         MOVE 16 TO RETURN-CODE
043300         SET WS-LEDGER-EOF TO TRUE
043400         SET WS-TRAN-EOF   TO TRUE
043600     END-IF.
043700     IF  WS-TRAN-STATUS NOT = '00'
043710         MOVE 'TMTRDMNT'          TO WS-ERRH-PROGRAM
043720         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
043730         MOVE WS-TRAN-STATUS      TO WS-ERRH-FILE-STATUS
043740         MOVE 'ERROR OPENING TRAN FILE' TO WS-ERRH-TEXT
043750         DISPLAY WS-ERRH-MESSAGE-AREA
044000         MOVE 16 TO RETURN-CODE
044100         SET WS-TRAN-EOF TO TRUE
044200     END-IF.
044300     IF  WS-LEDGER-OUT-STATUS NOT = '00'
044310         MOVE 'TMTRDMNT'           TO WS-ERRH-PROGRAM
044320         MOVE '900-OPEN-FILES'     TO WS-ERRH-PARAGRAPH
044330         MOVE WS-LEDGER-OUT-STATUS TO WS-ERRH-FILE-STATUS
044340         MOVE 'ERROR OPENING NEW LEDGER' TO WS-ERRH-TEXT
044350         DISPLAY WS-ERRH-MESSAGE-AREA
044600         MOVE 16 TO RETURN-CODE
044700         SET WS-LEDGER-EOF TO TRUE
044800         SET WS-TRAN-EOF   TO TRUE
044900     END-IF.
045000*
045100 905-CLOSE-FILES.
045200     CLOSE TRADE-LEDGER-FILE
045300           TRADE-TRAN-FILE
045400           TRADE-LEDGER-OUT.
045500*
045600***************************************************************
045700*    910-LOAD-LEDGER
045800*    READS THE WHOLE OLD LEDGER INTO WS-LEDGER-TABLE BEFORE ANY
045900*    TRANSACTION IS APPLIED.
046000***************************************************************
046100 910-LOAD-LEDGER.
046200     READ TRADE-LEDGER-FILE
046300         AT END SET WS-LEDGER-EOF TO TRUE.
046400     IF  WS-LEDGER-EOF
046500         GO TO 910-EXIT
046600     END-IF.
046700     IF  WS-LEDGER-IN-STATUS NOT = '00'
046800         DISPLAY 'TMTRDMNT - LEDGER READ ERROR. STATUS: '
046900                 WS-LEDGER-IN-STATUS
047000         SET WS-LEDGER-EOF TO TRUE
047100         GO TO 910-EXIT
047200     END-IF.
047300     IF  WS-LEDGER-COUNT NOT < WS-LEDGER-MAX
047400         DISPLAY 'TMTRDMNT - LEDGER TABLE FULL ON LOAD'
047500         SET WS-LEDGER-EOF TO TRUE
047600         GO TO 910-EXIT
047700     END-IF.
047800     ADD 1 TO WS-LEDGER-COUNT.
047900     SET WS-LDG-IDX TO WS-LEDGER-COUNT.
048000     MOVE TRD-TRADE-ID              TO WST-TRADE-ID(WS-LDG-IDX).
048100     MOVE TRD-SYMBOL                TO WST-SYMBOL(WS-LDG-IDX).
048200     MOVE TRD-DIRECTION             TO WST-DIRECTION(WS-LDG-IDX).
048300     MOVE TRD-LEVERAGE              TO WST-LEVERAGE(WS-LDG-IDX).
048400     MOVE TRD-POSITION-SIZE         TO WST-POSITION-SIZE(WS-LDG-IDX).
048500     MOVE TRD-ENTRY-PRICE           TO WST-ENTRY-PRICE(WS-LDG-IDX).
048600     MOVE TRD-ENTRY-TIME            TO WST-ENTRY-TIME(WS-LDG-IDX).
048700     MOVE TRD-EXIT-PRICE            TO WST-EXIT-PRICE(WS-LDG-IDX).
048800     MOVE TRD-EXIT-TIME             TO WST-EXIT-TIME(WS-LDG-IDX).
048900     MOVE TRD-STOP-LOSS             TO WST-STOP-LOSS(WS-LDG-IDX).
049000     MOVE TRD-TAKE-PROFIT           TO WST-TAKE-PROFIT(WS-LDG-IDX).
049100     MOVE TRD-PNL                   TO WST-PNL(WS-LDG-IDX).
049200     MOVE TRD-PNL-PERCENTAGE        TO WST-PNL-PERCENTAGE(WS-LDG-IDX).
049300     MOVE TRD-TRADING-REASON        TO WST-TRADING-REASON(WS-LDG-IDX).
049400     MOVE TRD-MARKET-ANALYSIS       TO WST-MARKET-ANALYSIS(WS-LDG-IDX).
049500     MOVE TRD-PSYCHOLOGICAL-STATE
049600                       TO WST-PSYCHOLOGICAL-STATE(WS-LDG-IDX).
049700     MOVE TRD-LESSON-LEARNED        TO WST-LESSON-LEARNED(WS-LDG-IDX).
049800     MOVE TRD-STATUS                TO WST-STATUS(WS-LDG-IDX).
049900 910-EXIT.
050000     EXIT.
050100*
050200***************************************************************
050300*    920-WRITE-LEDGER
050400*    SPINS THE UPDATED TABLE BACK OUT TO THE NEW LEDGER, ONE
050500*    ENTRY PER WRITE, IN THE SAME ORDER IT WAS LOADED.
050600***************************************************************
050700 920-WRITE-LEDGER.
050800     MOVE WST-TRADE-ID(WS-LDG-IDX)      TO TRDO-TRADE-ID.
050900     MOVE WST-SYMBOL(WS-LDG-IDX)        TO TRDO-SYMBOL.
051000     MOVE WST-DIRECTION(WS-LDG-IDX)     TO TRDO-DIRECTION.
051100     MOVE WST-LEVERAGE(WS-LDG-IDX)      TO TRDO-LEVERAGE.
051200     MOVE WST-POSITION-SIZE(WS-LDG-IDX) TO TRDO-POSITION-SIZE.
051300     MOVE WST-ENTRY-PRICE(WS-LDG-IDX)   TO TRDO-ENTRY-PRICE.
051400     MOVE WST-ENTRY-TIME(WS-LDG-IDX)    TO TRDO-ENTRY-TIME.
051500     MOVE WST-EXIT-PRICE(WS-LDG-IDX)    TO TRDO-EXIT-PRICE.
051600     MOVE WST-EXIT-TIME(WS-LDG-IDX)     TO TRDO-EXIT-TIME.
051700     MOVE WST-STOP-LOSS(WS-LDG-IDX)     TO TRDO-STOP-LOSS.
051800     MOVE WST-TAKE-PROFIT(WS-LDG-IDX)   TO TRDO-TAKE-PROFIT.
051900     MOVE WST-PNL(WS-LDG-IDX)           TO TRDO-PNL.
052000     MOVE WST-PNL-PERCENTAGE(WS-LDG-IDX) TO TRDO-PNL-PERCENTAGE.
052100     MOVE WST-TRADING-REASON(WS-LDG-IDX) TO TRDO-TRADING-REASON.
052200     MOVE WST-MARKET-ANALYSIS(WS-LDG-IDX)
052300                       TO TRDO-MARKET-ANALYSIS.
052400     MOVE WST-PSYCHOLOGICAL-STATE(WS-LDG-IDX)
052500                       TO TRDO-PSYCHOLOGICAL-STATE.
052600     MOVE WST-LESSON-LEARNED(WS-LDG-IDX) TO TRDO-LESSON-LEARNED.
052700     MOVE WST-STATUS(WS-LDG-IDX)         TO TRDO-STATUS.
052800     WRITE TRDO-RECORD.
052900     IF  WS-LEDGER-OUT-STATUS NOT = '00'
053000         DISPLAY 'TMTRDMNT - LEDGER WRITE ERROR. STATUS: '
053100                 WS-LEDGER-OUT-STATUS
053200     END-IF.
053300 920-EXIT.
053400     EXIT.
053500*
053600* END OF PROGRAM TMTRDMNT
