000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWDEC.CPY                                              *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* ONE DEC-RECORD CARRIES A SINGLE TRADING-DECISION REQUEST IN
001200* AND THE COMPUTED RECOMMENDATION OUT. THE DECISION GENERATOR
001300* DOES NOT TOUCH THE TRADE LEDGER OR THE ACCOUNT-BALANCE FILE -
001400* IT IS A ONE-RECORD-IN, ONE-RECORD-OUT CALCULATION STEP.
001500*
001600*    DATE     PGMR  REQUEST   DESCRIPTION
001700*    -------- ----  --------  --------------------------------
001800*    11/02/89 RWH   TN0114    INITIAL - DECISION GENERATOR CUT  CR0002
001900*
002000*--------------------------------------------------------------*
002100 01  DEC-RECORD.
002200*
002300*    INPUT FIELDS - SUPPLIED ON THE REQUEST CARD
002400*
002500     05  DEC-SYMBOL                   PIC X(20).
002600     05  DEC-DIRECTION                PIC X(01).
002700         88  DEC-DIR-LONG                    VALUE 'L'.
002800         88  DEC-DIR-SHORT                   VALUE 'S'.
002900     05  DEC-SUGGESTED-ENTRY-PRICE    PIC 9(09)V9(04).
003000     05  DEC-SUGGESTED-STOP-LOSS      PIC 9(09)V9(04).
003100     05  DEC-SUGGESTED-TAKE-PROFIT    PIC 9(09)V9(04).
003200*
003300*    OUTPUT FIELDS - COMPUTED BY TMDECGEN
003400*
003500     05  DEC-SUGGESTED-LEVERAGE       PIC 9(03)V9(02).
003600     05  DEC-SUGGESTED-POSITION-SIZE  PIC 9(09)V9(02).
003700     05  DEC-RISK-REWARD-RATIO        PIC S9(05)V9(02).
003800*
003900*    SPARE BYTE - RESERVED FOR FUTURE EXPANSION
004000*
004100     05  FILLER                       PIC X(01).
004200*
