000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMTONPAR.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMTONPAR.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* THIS IS A CALLED SUBPROGRAM THAT OWNS ALL THREE "TONY METHOD"
002300* MONEY-MANAGEMENT RULES FOR THE ACCOUNT AS A WHOLE:
002400*
002500*   FUNCTION 'D' - DERIVE THE THREE LIMITS (MAX-RISK-PER-TRADE,
002600*                  MAX-POSITION-RATIO, RESERVE-RATIO) FROM THE
002700*                  CURRENT TOTAL BALANCE.  CALLED EVERY TIME
002800*                  THE ACCOUNT-BALANCE RECORD IS WRITTEN.
002900*   FUNCTION 'C' - CHECK WHETHER A CANDIDATE POSITION SIZE IS
003000*                  COMPLIANT WITH THE LIMITS, YES/NO ONLY.
003100*   FUNCTION 'A' - BUILD THE HUMAN-READABLE ADVICE LINES A
003200*                  TRADER SEES WHEN A POSITION IS REJECTED OR
003300*                  ACCEPTED.
003400*
003500***************************************************************
003600*     AMENDMENT HISTORY
003700*
003800*    DATE     PGMR  REQUEST   DESCRIPTION
003900*    -------- ----  --------  --------------------------------  CHG
004000*    03/14/88 RWH   INITIAL   DERIVE + CHECK FUNCTIONS ONLY     CR0001
004100*    06/19/91 JFP   TN0230    ADDED ADVICE FUNCTION             CR0003
004150*    09/21/98 JFP   TN0501    Y2K REVIEW - NO 2-DIGIT YEAR      CR0004
004160*                             FIELDS IN THIS PROGRAM. NO CHANGE.
004170*    03/08/02 HRC   TN0617    CALL COUNTER MOVED TO THE 77      CR0005
004180*                             LEVEL TO MATCH TMPNLCLC/TMSIMCLC
004190*                             WORKING-STORAGE STYLE
004200*
004300***************************************************************
004400*     FILES
004500*
004600*     NONE - CALCULATION ONLY, NO FILE I/O IN THIS PROGRAM.
004700*
004800***************************************************************
004900*     COPYBOOKS
005000*
005100*     TMWLITS  - TONY-METHOD CONSTANTS.
005200*
005300***************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-DEBUG-DETAILS.
006500     05  FILLER                   PIC X(32)
006600               VALUE 'TMTONPAR-----WORKING STORAGE  '.
006650*
006660*    STANDALONE CALL COUNTER - KEPT AT THE 77 LEVEL SINCE IT
006670*    BELONGS TO NO OTHER GROUP.
006680*
006700 77  WS-CALL-COUNT                PIC 9(07) COMP-3 VALUE ZERO.
006800*
006900 01  FILLER.
007000     05  FILLER                   PIC X(36) VALUE
007100         '********  TMWLITS COPYBOOK  ********'.
007200     COPY TMWLITS.
007300*
007400*    DEBUG DUAL-VIEW FIELDS
007500*
007600 01  WS-DEBUG-RESULTS.
007700     05  WS-DEBUG-MAX-RISK        PIC S9(09)V9(02) VALUE ZERO.
007800     05  WS-DEBUG-MAX-RISK-X REDEFINES WS-DEBUG-MAX-RISK
007900                                  PIC X(11).
008000     05  WS-DEBUG-RISK-AMOUNT     PIC S9(09)V9(02) VALUE ZERO.
008100     05  WS-DEBUG-RISK-AMOUNT-X REDEFINES WS-DEBUG-RISK-AMOUNT
008200                                  PIC X(11).
008300     05  WS-DEBUG-POSN-PCT        PIC S9(03)V9(04) VALUE ZERO.
008400     05  WS-DEBUG-POSN-PCT-X REDEFINES WS-DEBUG-POSN-PCT
008500                                  PIC X(07).
008600     05  FILLER                   PIC X(01).
008700*
008800*    WORKING FIGURES USED ACROSS THE COMPLIANCE CHECKS
008900*
009000 01  WS-COMPLIANCE-WORK.
009100     05  WS-MAX-POSN-AMOUNT       PIC S9(09)V9(02) VALUE ZERO.
009200     05  WS-COMMITTED-PCT         PIC S9(03)V9(04) VALUE ZERO.
009300     05  WS-UNRESERVED-PCT        PIC S9(03)V9(04) VALUE ZERO.
009400     05  WS-RISK-AMOUNT           PIC S9(09)V9(02) VALUE ZERO.
009500     05  WS-POSN-OVER-LIMIT-SW    PIC X(01) VALUE 'N'.
009600         88  WS-POSN-OVER-LIMIT           VALUE 'Y'.
009700     05  WS-RESERVE-BREACHED-SW   PIC X(01) VALUE 'N'.
009800         88  WS-RESERVE-BREACHED          VALUE 'Y'.
009900     05  WS-RISK-EXCEEDED-SW      PIC X(01) VALUE 'N'.
010000         88  WS-RISK-EXCEEDED             VALUE 'Y'.
010050     05  FILLER                   PIC X(02).
010100*
010200 LINKAGE SECTION.
010300*
010400 01  LK-TONPAR-PARMS.
010500     05  LK-TP-FUNCTION           PIC X(01).
010600         88  LK-TP-DERIVE                 VALUE 'D'.
010700         88  LK-TP-CHECK                  VALUE 'C'.
010800         88  LK-TP-ADVISE                 VALUE 'A'.
010900     05  LK-TP-TOTAL-BALANCE      PIC S9(09)V9(02).
011000     05  LK-TP-USED-BALANCE       PIC S9(09)V9(02).
011100     05  LK-TP-POSITION-SIZE      PIC 9(09)V9(02).
011200     05  LK-TP-MAX-RISK-PER-TRADE PIC S9(09)V9(02).
011300     05  LK-TP-MAX-POSITION-RATIO PIC 9(01)V9(02).
011400     05  LK-TP-RESERVE-RATIO      PIC 9(01)V9(02).
011500     05  LK-TP-COMPLIANT          PIC X(01).
011600         88  LK-TP-IS-COMPLIANT           VALUE 'Y'.
011700         88  LK-TP-NOT-COMPLIANT          VALUE 'N'.
011800     05  LK-TP-ADVICE-LINE-1      PIC X(60).
011900     05  LK-TP-ADVICE-LINE-2      PIC X(60).
012000     05  LK-TP-ADVICE-LINE-3      PIC X(60).
012050     05  FILLER                   PIC X(04).
012100*
012200 PROCEDURE DIVISION USING LK-TONPAR-PARMS.
012300*
012400 TMTONPAR-MAIN SECTION.
012500*
012600 000-DISPATCH-FUNCTION.
012700*
012800     ADD 1 TO WS-CALL-COUNT.
012900*
013000     EVALUATE TRUE
013100         WHEN LK-TP-DERIVE
013200             PERFORM 100-DERIVE-PARAMETERS THRU 100-EXIT
013300         WHEN LK-TP-CHECK
013400             PERFORM 200-CHECK-COMPLIANCE  THRU 200-EXIT
013500         WHEN LK-TP-ADVISE
013600             PERFORM 200-CHECK-COMPLIANCE  THRU 200-EXIT
013700             PERFORM 300-BUILD-ADVICE      THRU 300-EXIT
013800         WHEN OTHER
013900             MOVE 'N' TO LK-TP-COMPLIANT
014000     END-EVALUATE.
014100*
014200 000-EXIT.
014300     EXIT.
014400*
014500***************************************************************
014600*    100-DERIVE-PARAMETERS
014700*    RECOMPUTES THE THREE TONY-METHOD LIMITS FROM THE CURRENT
014800*    TOTAL BALANCE.  MAX-POSITION-RATIO AND RESERVE-RATIO ARE
014900*    SHOP CONSTANTS, NOT DERIVED FROM THE BALANCE.
015000***************************************************************
015100 100-DERIVE-PARAMETERS.
015200*
015300     COMPUTE LK-TP-MAX-RISK-PER-TRADE ROUNDED =
015400         LK-TP-TOTAL-BALANCE * WS-LITS-MAX-RISK-PCT.
015500     MOVE WS-LITS-MAX-POSN-RATIO TO LK-TP-MAX-POSITION-RATIO.
015600     MOVE WS-LITS-RESERVE-RATIO  TO LK-TP-RESERVE-RATIO.
015700     MOVE LK-TP-MAX-RISK-PER-TRADE TO WS-DEBUG-MAX-RISK.
015800*
015900 100-EXIT.
016000     EXIT.
016100*
016200***************************************************************
016300*    200-CHECK-COMPLIANCE
016400*    A CANDIDATE POSITION IS NOT COMPLIANT IF IT ALONE EXCEEDS
016500*    THE MAX-POSITION-RATIO SHARE OF THE TOTAL BALANCE, OR IF
016600*    ADDING IT TO WHAT IS ALREADY COMMITTED WOULD EAT INTO THE
016700*    RESERVE-RATIO SHARE THAT MUST STAY UNCOMMITTED.
016800***************************************************************
016900 200-CHECK-COMPLIANCE.
017000*
017100     MOVE 'N' TO WS-POSN-OVER-LIMIT-SW.
017200     MOVE 'N' TO WS-RESERVE-BREACHED-SW.
017300*
017400     COMPUTE WS-MAX-POSN-AMOUNT ROUNDED =
017500         LK-TP-TOTAL-BALANCE * LK-TP-MAX-POSITION-RATIO.
017600     IF  LK-TP-POSITION-SIZE > WS-MAX-POSN-AMOUNT
017700         SET WS-POSN-OVER-LIMIT TO TRUE
017800     END-IF.
017900*
018000     COMPUTE WS-COMMITTED-PCT ROUNDED =
018100         (LK-TP-USED-BALANCE + LK-TP-POSITION-SIZE)
018200             / LK-TP-TOTAL-BALANCE.
018300     COMPUTE WS-UNRESERVED-PCT ROUNDED =
018400         1 - LK-TP-RESERVE-RATIO.
018500     IF  WS-COMMITTED-PCT > WS-UNRESERVED-PCT
018600         SET WS-RESERVE-BREACHED TO TRUE
018700     END-IF.
018800*
018900     IF  WS-POSN-OVER-LIMIT OR WS-RESERVE-BREACHED
019000         SET LK-TP-NOT-COMPLIANT TO TRUE
019100     ELSE
019200         SET LK-TP-IS-COMPLIANT TO TRUE
019300     END-IF.
019400*
019500     MOVE WS-COMMITTED-PCT TO WS-DEBUG-POSN-PCT.
019600*
019700 200-EXIT.
019800     EXIT.
019900*
020000***************************************************************
020100*    300-BUILD-ADVICE
020200*    SAME TWO CHECKS AS 200-CHECK-COMPLIANCE, PLUS A SEPARATE
020300*    RISK-AMOUNT CHECK, EACH PRODUCING ITS OWN WARNING LINE.
020400*    IF NOTHING FIRED, A SINGLE COMPLIANT MESSAGE IS RETURNED
020500*    INSTEAD.
020600***************************************************************
020700 300-BUILD-ADVICE.
020800*
020900     MOVE SPACES TO LK-TP-ADVICE-LINE-1.
021000     MOVE SPACES TO LK-TP-ADVICE-LINE-2.
021100     MOVE SPACES TO LK-TP-ADVICE-LINE-3.
021200     MOVE 'N' TO WS-RISK-EXCEEDED-SW.
021300*
021400     COMPUTE WS-RISK-AMOUNT ROUNDED =
021500         LK-TP-POSITION-SIZE * WS-LITS-MAX-RISK-PCT.
021600     IF  WS-RISK-AMOUNT > LK-TP-MAX-RISK-PER-TRADE
021700         SET WS-RISK-EXCEEDED TO TRUE
021800     END-IF.
021900     MOVE WS-RISK-AMOUNT TO WS-DEBUG-RISK-AMOUNT.
022000*
022100     IF  WS-POSN-OVER-LIMIT
022200         MOVE 'WARNING - POSITION EXCEEDS MAX POSITION RATIO'
022300             TO LK-TP-ADVICE-LINE-1
022400     END-IF.
022500     IF  WS-RESERVE-BREACHED
022550         MOVE 'WARNING - POSITION WOULD BREACH RESERVE RATIO'
022600             TO LK-TP-ADVICE-LINE-2
022700     END-IF.
022800     IF  WS-RISK-EXCEEDED
022900         MOVE 'WARNING - RISK AMOUNT EXCEEDS MAX RISK/TRADE'
023000             TO LK-TP-ADVICE-LINE-3
023100     END-IF.
023200*
023300     IF  LK-TP-ADVICE-LINE-1 = SPACES AND
023400         LK-TP-ADVICE-LINE-2 = SPACES AND
023500         LK-TP-ADVICE-LINE-3 = SPACES
023600         MOVE 'POSITION IS COMPLIANT WITH THE TONY METHOD'
023700             TO LK-TP-ADVICE-LINE-1
023800     END-IF.
023900*
024000 300-EXIT.
024100     EXIT.
024200*
024300 END-TMTONPAR-MAIN.
024400     GOBACK.
