000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMPNLCLC.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMPNLCLC.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* THIS IS A CALLED SUBPROGRAM.  GIVEN A TRADE'S DIRECTION,
002300* LEVERAGE, POSITION SIZE, ENTRY PRICE AND A PRICE TO EVALUATE
002400* AGAINST (THE CURRENT MARKET PRICE FOR A REFRESH, OR THE EXIT
002500* PRICE FOR A CLOSE-OUT) IT RETURNS THE PROFIT/LOSS AMOUNT AND
002600* THE PROFIT/LOSS PERCENTAGE.  IT IS THE ONE PLACE IN THE SUITE
002700* THAT KNOWS THE "TONY METHOD" PNL FORMULA, SO THAT THE TRADE
002800* MAINTENANCE STEP AND ANY FUTURE CALLER COMPUTE IT IDENTICALLY.
002900*
003000***************************************************************
003100*     AMENDMENT HISTORY
003200*
003300*    DATE     PGMR  REQUEST   DESCRIPTION
003400*    -------- ----  --------  --------------------------------  CHG
003500*    03/14/88 RWH   INITIAL   FIRST CUT                         CR0001
003600*    11/02/89 RWH   TN0114    ALSO CALLED BY DECISION REVIEW    CR0002
003700*    09/21/98 JFP   TN0501    CENTURY CHECK OF ENTRY/EXIT DATES CR0004
003800*                             CONFIRMED NO 2-DIGIT YEAR FIELDS
003900*                             ARE TOUCHED BY THIS PROGRAM - NO
004000*                             CHANGE REQUIRED.                  CR0004
004050*    03/08/02 HRC   TN0617    CALL COUNTER MOVED TO THE 77      CR0005
004060*                             LEVEL TO MATCH THE NEW TMSIMCLC/
004070*                             TMSIMRUN WORKING-STORAGE STYLE
004100*
004200***************************************************************
004300*     FILES
004400*
004500*     NONE - CALCULATION ONLY, NO FILE I/O IN THIS PROGRAM.
004600*
004700***************************************************************
004800*     COPYBOOKS
004900*
005000*     NONE - PARAMETERS ARE PASSED ON THE LINKAGE SECTION.
005100*
005200***************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300*    EYE-CATCHER AND CALL COUNTER FOR DUMP READING
006400*
006500 01  WS-DEBUG-DETAILS.
006600     05  FILLER                   PIC X(32)
006700               VALUE 'TMPNLCLC-----WORKING STORAGE  '.
006750*
006760*    STANDALONE CALL COUNTER - KEPT AT THE 77 LEVEL SINCE IT
006770*    BELONGS TO NO OTHER GROUP.
006780*
006800 77  WS-CALL-COUNT                PIC 9(07) COMP-3 VALUE ZERO.
006900*
007000*    DEBUG DUAL-VIEW FIELDS - ALPHANUMERIC REDEFINE OF EACH
007100*    RESULT LETS THE DEBUGGER DISPLAY THE RAW BYTES WHEN A
007200*    DECIMAL FIELD LOOKS SUSPECT - THE SAME TRICK WE USE ON
007300*    OTHER SUITES' WORK FIELDS.
007400*
007500 01  WS-DEBUG-RESULTS.
007600     05  WS-DEBUG-PNL             PIC S9(09)V9(02) VALUE ZERO.
007700     05  WS-DEBUG-PNL-X REDEFINES WS-DEBUG-PNL
007800                                  PIC X(11).
007850     05  WS-DEBUG-PCT             PIC S9(05)V9(02) VALUE ZERO.
007900     05  WS-DEBUG-PCT-X REDEFINES WS-DEBUG-PCT
008000                                  PIC X(07).
008100     05  WS-DEBUG-PRICE-RISK      PIC S9(09)V9(04) VALUE ZERO.
008200     05  WS-DEBUG-PRICE-RISK-X REDEFINES WS-DEBUG-PRICE-RISK
008300                                  PIC X(13).
008400     05  FILLER                   PIC X(01).
008500*
008600 LINKAGE SECTION.
008700*
008800 01  LK-PNL-PARMS.
008900     05  LK-DIRECTION             PIC X(01).
009000         88  LK-DIR-LONG                  VALUE 'L'.
009100         88  LK-DIR-SHORT                 VALUE 'S'.
009200     05  LK-LEVERAGE              PIC 9(03)V9(02).
009300     05  LK-POSITION-SIZE         PIC 9(09)V9(02).
009400     05  LK-ENTRY-PRICE           PIC 9(09)V9(04).
009500     05  LK-PRICE                 PIC 9(09)V9(04).
009600     05  LK-PNL                   PIC S9(09)V9(02).
009700     05  LK-PNL-PERCENTAGE        PIC S9(05)V9(02).
009750     05  FILLER                   PIC X(04).
009800*
009900 PROCEDURE DIVISION USING LK-PNL-PARMS.
010000*
010100 TMPNLCLC-MAIN SECTION.
010200*
010300 000-COMPUTE-PNL.
010400*
010500     ADD 1 TO WS-CALL-COUNT.
010600*
010700     IF  LK-DIR-LONG
010800         COMPUTE LK-PNL ROUNDED =
010900             LK-POSITION-SIZE * LK-LEVERAGE *
011000             (LK-PRICE - LK-ENTRY-PRICE) / LK-ENTRY-PRICE
011100         COMPUTE LK-PNL-PERCENTAGE ROUNDED =
011200             (LK-PRICE - LK-ENTRY-PRICE) / LK-ENTRY-PRICE *
011300             LK-LEVERAGE * 100
011400     ELSE
011500         COMPUTE LK-PNL ROUNDED =
011600             LK-POSITION-SIZE * LK-LEVERAGE *
011700             (LK-ENTRY-PRICE - LK-PRICE) / LK-ENTRY-PRICE
011800         COMPUTE LK-PNL-PERCENTAGE ROUNDED =
011900             (LK-ENTRY-PRICE - LK-PRICE) / LK-ENTRY-PRICE *
012000             LK-LEVERAGE * 100
012100     END-IF.
012200*
012300     MOVE LK-PNL              TO WS-DEBUG-PNL.
012400     MOVE LK-PNL-PERCENTAGE   TO WS-DEBUG-PCT.
012500*
012600 000-EXIT.
012700     EXIT.
012800*
012900 END-TMPNLCLC-MAIN.
013000     GOBACK.
