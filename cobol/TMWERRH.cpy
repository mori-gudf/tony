000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      TMWERRH.CPY                                             *
000500*      TONY METHOD TRADE LEDGER SUITE                          *
000600*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* COMMON ERROR-REPORTING LAYOUT, CARRIED BY COPYBOOK THE SAME
001200* WAY OUR ONLINE SUITES SHARE ONE MESSAGE-AREA SHAPE. THIS
001300* SUITE IS STRAIGHT BATCH, SO THERE IS NO ONLINE ABEND HANDLER
001400* TO HAND OFF TO - A HARD I/O OR DATA ERROR IS REPORTED TO
001500* SYSOUT AND THE STEP IS FAILED BY SETTING RETURN-CODE, BUT THE
001600* SHAPE OF THE MESSAGE AREA IS KEPT THE SAME SO THE WORDING IS
001650* CONSISTENT ACROSS STEPS.
001700*
001800*    DATE     PGMR  REQUEST   DESCRIPTION
001900*    -------- ----  --------  --------------------------------
002000*    03/14/88 RWH   INITIAL   FIRST CUT                        CR0001
002100*
002200*--------------------------------------------------------------*
002300 01  WS-ERRH-MESSAGE-AREA.
002400     05  WS-ERRH-PROGRAM          PIC X(8)  VALUE SPACES.
002500     05  WS-ERRH-PARAGRAPH        PIC X(30) VALUE SPACES.
002600     05  WS-ERRH-FILE-STATUS      PIC X(2)  VALUE SPACES.
002700     05  WS-ERRH-KEY              PIC X(36) VALUE SPACES.
002800     05  WS-ERRH-TEXT             PIC X(60) VALUE SPACES.
002850     05  FILLER                   PIC X(04) VALUE SPACES.
002900*
