000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMSIMRUN.
000300 AUTHOR.        H R CONNOR.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  03/08/2002.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMSIMRUN.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* THE DECISION-REVIEW JOB FIRST CALLED FOR WHEN TMWSIM AND
002300* TMSIMCLC WERE CUT UNDER TN0114 BACK IN CR0002, BUT NEVER BUILT
002400* UNTIL NOW - THOSE TWO HAD SAT WITH NO CALLER FOR YEARS. READS
002500* ONE "WHAT-IF" TRADE PER CARD FROM THE SIMULATOR REQUEST FILE
002600* AND RUNS IT THROUGH BOTH CALCULATION SUBPROGRAMS BEFORE THE
002650* TRADE IS EVER OPENED ON THE LEDGER:
002700*
002800*   - TMPNLCLC IS CALLED WITH SIM-CURRENT-PRICE AS THE PRICE TO
002900*     EVALUATE AGAINST, GIVING A MARK-TO-MARKET PNL AND PNL
003000*     PERCENTAGE FOR THE CANDIDATE AS IT STANDS TODAY.
003100*   - TMSIMCLC IS CALLED WITH THE SAME RECORD TO SET THE STOP-
003200*     LOSS/TAKE-PROFIT TRIGGER FLAGS AND THE RISK/REWARD RATIO.
003300*
003400* NEITHER SUBPROGRAM TOUCHES THE TRADE LEDGER OR THE ACCOUNT
003500* BALANCE - A SIMULATED TRADE IS NEVER COMMITTED ANYWHERE. THE
003600* TRADER REVIEWS THE RESULT FILE (AND THE SYSOUT ADVICE LINE)
003700* AND DECIDES SEPARATELY WHETHER TO FEED THE SAME NUMBERS TO
003800* TMACCTMN'S OPEN-POSITION FUNCTION AS A REAL TRANSACTION.
003900*
004000***************************************************************
004100*     AMENDMENT HISTORY
004200*
004300*    DATE     PGMR  REQUEST   DESCRIPTION
004400*    -------- ----  --------  --------------------------------  CHG
004500*    03/08/02 HRC   TN0617    INITIAL CUT - FIRST JOB TO DRIVE  CR0005
004600*                             TMWSIM/TMSIMCLC, WHICH HAD SAT
004700*                             UNUSED SINCE CR0002
004800*
004900***************************************************************
005000*     FILES
005100*
005200*     SIM-REQUEST-FILE - ONE CANDIDATE TRADE PER CARD, INPUT.
005300*     SIM-RESULT-FILE  - SAME SHAPE PLUS THE COMPUTED FIELDS.
005400*
005500***************************************************************
005600*     COPYBOOKS
005700*
005800*     TMWSIM  - SIMULATED-TRADE RECORD LAYOUT (BOTH FD'S).
005900*     TMWERRH - COMMON HARD-ERROR MESSAGE AREA, USED IN
006000*               900-OPEN-FILES.
006100*
006200***************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-370.
006700 OBJECT-COMPUTER. IBM-370.
006800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300     SELECT SIM-REQUEST-FILE    ASSIGN TO SIMCARD
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS IS WS-CARD-STATUS.
007600*
007700     SELECT SIM-RESULT-FILE     ASSIGN TO SIMRSLT
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS IS WS-RESULT-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  SIM-REQUEST-FILE
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0
008700     RECORDING MODE IS F.
008800     COPY TMWSIM.
008900*
009000 FD  SIM-RESULT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0
009300     RECORDING MODE IS F.
009400     COPY TMWSIM REPLACING LEADING ==SIM-== BY ==SIMO-==.
009500*
009600***************************************************************
009700 WORKING-STORAGE SECTION.
009800***************************************************************
009900*
010000 01  WS-DEBUG-DETAILS.
010100     05  FILLER                   PIC X(32)
010200               VALUE 'TMSIMRUN-----WORKING STORAGE  '.
010300*
010400*    STANDALONE RUN COUNTER - KEPT AT THE 77 LEVEL SINCE IT
010500*    BELONGS TO NO OTHER GROUP.
010600*
010700 77  WS-RUN-COUNT                 PIC 9(07) COMP-3 VALUE ZERO.
010800*
010900 01  FILLER.
011000     05  FILLER                   PIC X(36) VALUE
011100         '********  TMWERRH COPYBOOK  ********'.
011200     COPY TMWERRH.
011300*
011400 01  WS-FILE-STATUSES.
011500     05  WS-CARD-STATUS           PIC X(02) VALUE SPACES.
011600     05  WS-RESULT-STATUS         PIC X(02) VALUE SPACES.
011700     05  FILLER                   PIC X(02).
011800*
011900 01  WS-SWITCHES.
012000     05  WS-CARD-EOF-SW           PIC X(01) VALUE 'N'.
012100         88  WS-CARD-EOF                  VALUE 'Y'.
012200     05  FILLER                   PIC X(01).
012300*
012400 01  WS-COUNTERS.
012500     05  WS-REQUEST-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
012600     05  WS-REQUEST-ERRORS        PIC 9(07) COMP-3 VALUE ZERO.
012700     05  FILLER                   PIC X(02).
012800*
012900*    RUN-START TIMESTAMP - DUAL VIEW LETS US ACCEPT THE DATE AND
013000*    TIME AS TWO NUMERIC FIELDS AND DISPLAY THE WHOLE THING AS
013100*    ONE X(14), THE SAME TRICK TMACCTMN AND TMTRDMNT USE.
013200*
013300 01  WS-TIMESTAMP-WORK.
013400     05  WS-TS-YYYYMMDD           PIC 9(08) VALUE ZERO.
013500     05  WS-TS-HHMMSS             PIC 9(06) VALUE ZERO.
013600 01  WS-TIMESTAMP-X REDEFINES WS-TIMESTAMP-WORK
013700                              PIC X(14).
013800*
013900*    PARAMETER AREA PASSED TO TMPNLCLC - SAME SHAPE AS ITS OWN
014000*    LK-PNL-PARMS LINKAGE RECORD.  TMSIMCLC, BY CONTRAST, IS
014100*    CALLED WITH SIM-RECORD ITSELF SINCE ITS LINKAGE SECTION
014200*    NOW COPIES TMWSIM.
014300*
014400 01  WS-PNL-CALL-AREA.
014500     05  WS-PNL-DIRECTION         PIC X(01).
014600         88  WS-PNL-DIR-LONG              VALUE 'L'.
014700         88  WS-PNL-DIR-SHORT             VALUE 'S'.
014800     05  WS-PNL-LEVERAGE          PIC 9(03)V9(02).
014900     05  WS-PNL-POSITION-SIZE     PIC 9(09)V9(02).
015000     05  WS-PNL-ENTRY-PRICE       PIC 9(09)V9(04).
015100     05  WS-PNL-PRICE             PIC 9(09)V9(04).
015200     05  WS-PNL-RESULT            PIC S9(09)V9(02).
015300     05  WS-PNL-PERCENTAGE        PIC S9(05)V9(02).
015400     05  FILLER                   PIC X(04).
015500*
015600*    DEBUG DUAL-VIEW FIELDS - ALPHANUMERIC REDEFINE OF EACH
015700*    RESULT LETS THE DEBUGGER DISPLAY THE RAW BYTES WHEN A
015800*    DECIMAL FIELD LOOKS SUSPECT, THE SAME TRICK TMPNLCLC AND
015900*    TMSIMCLC USE.
016000*
016100 01  WS-DEBUG-RESULTS.
016200     05  WS-DEBUG-PNL             PIC S9(09)V9(02) VALUE ZERO.
016300     05  WS-DEBUG-PNL-X REDEFINES WS-DEBUG-PNL
016400                                  PIC X(11).
016500     05  WS-DEBUG-RATIO           PIC S9(05)V9(02) VALUE ZERO.
016600     05  WS-DEBUG-RATIO-X REDEFINES WS-DEBUG-RATIO
016700                                  PIC X(07).
016800     05  FILLER                   PIC X(01).
016900*
017000 01  WS-ADVICE-LINE                 PIC X(40) VALUE SPACES.
017100*
017200***************************************************************
017300 PROCEDURE DIVISION.
017400***************************************************************
017500*
017600 000-MAIN.
017700     DISPLAY 'TMSIMRUN STARTED'.
017800     ADD 1 TO WS-RUN-COUNT.
017900     ACCEPT WS-TS-YYYYMMDD FROM DATE YYYYMMDD.
018000     ACCEPT WS-TS-HHMMSS   FROM TIME.
018100     PERFORM 900-OPEN-FILES.
018200*
018300     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
018400         UNTIL WS-CARD-EOF.
018500*
018600     PERFORM 905-CLOSE-FILES.
018700     DISPLAY 'TMSIMRUN ENDED. REQUESTS: ' WS-REQUEST-COUNT
018800             ' ERRORS: ' WS-REQUEST-ERRORS.
018900     GOBACK.
019000*
019100 100-PROCESS-REQUESTS.
019200     PERFORM 700-READ-CARD.
019300     IF  WS-CARD-EOF
019400         GO TO 100-EXIT
019500     END-IF.
019600     ADD 1 TO WS-REQUEST-COUNT.
019700     IF  SIM-ENTRY-PRICE = ZERO
019800         ADD 1 TO WS-REQUEST-ERRORS
019900         DISPLAY 'TMSIMRUN - ZERO ENTRY PRICE ON REQUEST FOR '
020000                 SIM-SYMBOL
020100         GO TO 100-EXIT
020200     END-IF.
020300     PERFORM 200-COMPUTE-PNL             THRU 200-EXIT.
020400     PERFORM 210-CHECK-TRIGGERS          THRU 210-EXIT.
020500     PERFORM 230-DISPLAY-ADVICE          THRU 230-EXIT.
020600     PERFORM 240-WRITE-RESULT            THRU 240-EXIT.
020700 100-EXIT.
020800     EXIT.
020900*
021000***************************************************************
021100*    200-COMPUTE-PNL
021200*    MARKS THE CANDIDATE TRADE TO MARKET AGAINST SIM-CURRENT-
021300*    PRICE, THE SAME FORMULA TMTRDMNT USES FOR A REAL TRADE'S
021400*    NIGHTLY RE-PRICE - TMPNLCLC DOES NOT CARE WHETHER THE
021500*    TRADE IS REAL OR SIMULATED.
021600***************************************************************
021700 200-COMPUTE-PNL.
021800     MOVE SIM-DIRECTION           TO WS-PNL-DIRECTION.
021900     MOVE SIM-LEVERAGE            TO WS-PNL-LEVERAGE.
022000     MOVE SIM-POSITION-SIZE       TO WS-PNL-POSITION-SIZE.
022100     MOVE SIM-ENTRY-PRICE         TO WS-PNL-ENTRY-PRICE.
022200     MOVE SIM-CURRENT-PRICE       TO WS-PNL-PRICE.
022300     CALL 'TMPNLCLC' USING WS-PNL-CALL-AREA.
022400     MOVE WS-PNL-RESULT           TO SIM-PNL.
022500     MOVE WS-PNL-PERCENTAGE       TO SIM-PNL-PERCENTAGE.
022600     MOVE WS-PNL-RESULT           TO WS-DEBUG-PNL.
022700 200-EXIT.
022800     EXIT.
022900*
023000***************************************************************
023100*    210-CHECK-TRIGGERS
023200*    TMSIMCLC IS CALLED WITH SIM-RECORD ITSELF - ITS LINKAGE
023300*    SECTION COPIES TMWSIM, SO THE TRIGGER FLAGS AND THE RISK/
023400*    REWARD RATIO COME BACK SET DIRECTLY ON OUR OWN RECORD.
023500***************************************************************
023600 210-CHECK-TRIGGERS.
023700     CALL 'TMSIMCLC' USING SIM-RECORD.
023800     MOVE SIM-RISK-REWARD-RATIO   TO WS-DEBUG-RATIO.
023900 210-EXIT.
024000     EXIT.
024100*
024200***************************************************************
024300*    230-DISPLAY-ADVICE
024400*    WRITES A ONE-LINE ADVICE MESSAGE TO SYSOUT - THE SAME WAY
024500*    TMDECGEN'S 230-BUILD-ADVICE DOES FOR THE DECISION
024600*    GENERATOR - THE RESULT RECORD HAS NO ROOM FOR FREE TEXT.
024700***************************************************************
024800 230-DISPLAY-ADVICE.
024900     EVALUATE TRUE
025000         WHEN SIM-STOP-YES
025100             MOVE 'STOP-LOSS WOULD BE TRIGGERED'
025200                 TO WS-ADVICE-LINE
025300         WHEN SIM-PROFIT-YES
025400             MOVE 'TAKE-PROFIT WOULD BE TRIGGERED'
025500                 TO WS-ADVICE-LINE
025600         WHEN OTHER
025700             MOVE 'NEITHER TRIGGER HIT AT CURRENT PRICE'
025800                 TO WS-ADVICE-LINE
025900     END-EVALUATE.
026000     DISPLAY 'TMSIMRUN - ' SIM-SYMBOL ' - ' WS-ADVICE-LINE
026100             ' RATIO: ' SIM-RISK-REWARD-RATIO.
026200 230-EXIT.
026300     EXIT.
026400*
026500 240-WRITE-RESULT.
026600     MOVE SIM-SYMBOL              TO SIMO-SYMBOL.
026700     MOVE SIM-DIRECTION           TO SIMO-DIRECTION.
026800     MOVE SIM-LEVERAGE            TO SIMO-LEVERAGE.
026900     MOVE SIM-POSITION-SIZE       TO SIMO-POSITION-SIZE.
027000     MOVE SIM-ENTRY-PRICE         TO SIMO-ENTRY-PRICE.
027100     MOVE SIM-CURRENT-PRICE       TO SIMO-CURRENT-PRICE.
027200     MOVE SIM-STOP-LOSS           TO SIMO-STOP-LOSS.
027300     MOVE SIM-TAKE-PROFIT         TO SIMO-TAKE-PROFIT.
027400     MOVE SIM-PNL                 TO SIMO-PNL.
027500     MOVE SIM-PNL-PERCENTAGE      TO SIMO-PNL-PERCENTAGE.
027600     MOVE SIM-STOP-TRIGGERED      TO SIMO-STOP-TRIGGERED.
027700     MOVE SIM-PROFIT-TRIGGERED    TO SIMO-PROFIT-TRIGGERED.
027800     MOVE SIM-RISK-REWARD-RATIO   TO SIMO-RISK-REWARD-RATIO.
027900     WRITE SIMO-RECORD.
028000     IF  WS-RESULT-STATUS NOT = '00'
028100         DISPLAY 'TMSIMRUN - RESULT WRITE ERROR. STATUS: '
028200                 WS-RESULT-STATUS
028300     END-IF.
028400 240-EXIT.
028500     EXIT.
028600*
028700 700-READ-CARD.
028800     READ SIM-REQUEST-FILE
028900         AT END SET WS-CARD-EOF TO TRUE.
029000     IF  WS-CARD-STATUS NOT = '00' AND WS-CARD-STATUS NOT = '10'
029100         DISPLAY 'TMSIMRUN - CARD READ ERROR. STATUS: '
029200                 WS-CARD-STATUS
029300         SET WS-CARD-EOF TO TRUE
029400     END-IF.
029500*
029600***************************************************************
029700*    900-OPEN-FILES / 905-CLOSE-FILES
029800***************************************************************
029900 900-OPEN-FILES.
030000     OPEN INPUT  SIM-REQUEST-FILE
030100          OUTPUT SIM-RESULT-FILE.
030200     IF  WS-CARD-STATUS NOT = '00'
030300         MOVE 'TMSIMRUN'          TO WS-ERRH-PROGRAM
030400         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
030500         MOVE WS-CARD-STATUS      TO WS-ERRH-FILE-STATUS
030600         MOVE 'ERROR OPENING SIM REQUEST FILE' TO WS-ERRH-TEXT
030700         DISPLAY WS-ERRH-MESSAGE-AREA
030800         MOVE 16 TO RETURN-CODE
030900         SET WS-CARD-EOF TO TRUE
031000     END-IF.
031100     IF  WS-RESULT-STATUS NOT = '00'
031200         MOVE 'TMSIMRUN'          TO WS-ERRH-PROGRAM
031300         MOVE '900-OPEN-FILES'    TO WS-ERRH-PARAGRAPH
031400         MOVE WS-RESULT-STATUS    TO WS-ERRH-FILE-STATUS
031500         MOVE 'ERROR OPENING SIM RESULT FILE' TO WS-ERRH-TEXT
031600         DISPLAY WS-ERRH-MESSAGE-AREA
031700         MOVE 16 TO RETURN-CODE
031800         SET WS-CARD-EOF TO TRUE
031900     END-IF.
032000*
032100 905-CLOSE-FILES.
032200     CLOSE SIM-REQUEST-FILE
032300           SIM-RESULT-FILE.
032400*
032500* END OF PROGRAM TMSIMRUN
