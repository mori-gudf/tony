000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMSIMCLC.
000300 AUTHOR.        R W HARGREAVES.
000400 INSTALLATION.  MERIDIAN TRADING SYSTEMS - DP DEPT.
000500 DATE-WRITTEN.  11/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*               @BANNER_START@                                 *
001200*      TMSIMCLC.CBL                                            *
001300*      TONY METHOD TRADE LEDGER SUITE                          *
001400*      MERIDIAN TRADING SYSTEMS - DP DEPARTMENT                *
001500*               @BANNER_END@                                   *
001600*                                                              *
001700*--------------------------------------------------------------*
001800*
001900***************************************************************
002000*    DESCRIPTION
002100*
002200* THIS IS A CALLED SUBPROGRAM USED ONLY FOR SIMULATED (WHAT-IF)
002300* TRADES - IT NEVER TOUCHES THE LEDGER.  GIVEN A CANDIDATE
002400* TRADE'S DIRECTION, ENTRY/CURRENT/STOP/TARGET PRICES, IT SETS
002500* THE STOP-LOSS AND TAKE-PROFIT TRIGGER FLAGS AND COMPUTES THE
002600* RISK/REWARD RATIO USED BY THE DECISION REVIEW JOBS.
002700*
002800***************************************************************
002900*     AMENDMENT HISTORY
003000*
003100*    DATE     PGMR  REQUEST   DESCRIPTION
003200*    -------- ----  --------  --------------------------------  CHG
003300*    11/02/89 RWH   TN0114    FIRST CUT                         CR0002
003400*    06/19/91 JFP   TN0230    SPLIT RATIO CALC OUT OF TRIGGER   CR0003
003500*                             PARAGRAPH FOR READABILITY
003600*    09/21/98 JFP   TN0501    Y2K REVIEW - NO 2-DIGIT YEAR      CR0004
003700*                             FIELDS IN THIS PROGRAM. NO CHANGE.
003750*    03/08/02 HRC   TN0617    LINKAGE NOW COPIES TMWSIM RATHER  CR0005
003760*                             THAN A HAND-CODED PARM AREA, SO
003770*                             NEW TMSIMRUN DECISION-REVIEW JOB
003780*                             CAN DRIVE THIS PROGRAM OFF THE
003790*                             SAME RECORD IT READS
003800*
003900***************************************************************
004000*     FILES
004100*
004200*     NONE - CALCULATION ONLY, NO FILE I/O IN THIS PROGRAM.
004300*
004400***************************************************************
004500*     COPYBOOKS
004600*
004700*     TMWSIM - SUPPLIES THE LINKAGE PARM AREA (RENAMED LK-SIM-
004710*              THROUGH REPLACING SO THE CALLER CAN PASS ITS
004720*              SIM-RECORD STRAIGHT THROUGH ON THE CALL).
004800*
004900***************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-DEBUG-DETAILS.
006100     05  FILLER                   PIC X(32)
006200               VALUE 'TMSIMCLC-----WORKING STORAGE  '.
006250*
006260*    STANDALONE CALL COUNTER - KEPT AT THE 77 LEVEL SINCE IT
006270*    BELONGS TO NO OTHER GROUP; SHOWS UP IN A DUMP IMMEDIATELY
006280*    AFTER WS-DEBUG-DETAILS.
006290*
006300 77  WS-CALL-COUNT                PIC 9(07) COMP-3 VALUE ZERO.
006400*
006500*    WORKING FIGURES FOR THE RISK/REWARD CALCULATION - HELD
006600*    SEPARATELY FROM THE LINKAGE AREA SINCE THE CALLING RECORD
006700*    (SIM-RECORD) HAS NO PLACE TO HOLD THEM.
006800*
006900 01  WS-RISK-REWARD-WORK.
007000     05  WS-RISK-FRACTION         PIC S9(05)V9(04) VALUE ZERO.
007100     05  WS-RISK-FRACTION-X REDEFINES WS-RISK-FRACTION
007200                                  PIC X(09).
007300     05  WS-REWARD-FRACTION       PIC S9(05)V9(04) VALUE ZERO.
007400     05  WS-REWARD-FRACTION-X REDEFINES WS-REWARD-FRACTION
007500                                  PIC X(09).
007600     05  WS-DEBUG-RATIO           PIC S9(05)V9(02) VALUE ZERO.
007700     05  WS-DEBUG-RATIO-X REDEFINES WS-DEBUG-RATIO
007800                                  PIC X(07).
007900     05  FILLER                   PIC X(01).
008000*
008100 LINKAGE SECTION.
008200*
008250*    THE CALLER PASSES ITS SIM-RECORD STRAIGHT THROUGH - THE
008260*    SYMBOL/LEVERAGE/POSITION-SIZE/PNL FIELDS ARE CARRIED BUT
008270*    NOT TOUCHED BY THIS PROGRAM, WHICH ONLY SETS THE TRIGGER
008280*    FLAGS AND THE RISK/REWARD RATIO.
008290*
008300     COPY TMWSIM REPLACING LEADING ==SIM-== BY ==LK-SIM-==.
009800*
009900 PROCEDURE DIVISION USING LK-SIM-RECORD.
010000*
010100 TMSIMCLC-MAIN SECTION.
010200*
010300 000-DRIVE-CALCULATION.
010400*
010500     ADD 1 TO WS-CALL-COUNT.
010600     MOVE 'N' TO LK-SIM-STOP-TRIGGERED.
010700     MOVE 'N' TO LK-SIM-PROFIT-TRIGGERED.
010800*
010900     PERFORM 100-CHECK-TRIGGERS THRU 100-EXIT.
011000     PERFORM 200-COMPUTE-RISK-REWARD THRU 200-EXIT.
011100*
011200 000-EXIT.
011300     EXIT.
011400*
011500 100-CHECK-TRIGGERS.
011600*
011700     IF  LK-SIM-DIR-LONG
011800         IF  LK-SIM-CURRENT-PRICE <= LK-SIM-STOP-LOSS
011900             SET LK-SIM-STOP-YES TO TRUE
012000         END-IF
012100         IF  LK-SIM-CURRENT-PRICE >= LK-SIM-TAKE-PROFIT
012200             SET LK-SIM-PROFIT-YES TO TRUE
012300         END-IF
012400     ELSE
012500         IF  LK-SIM-CURRENT-PRICE >= LK-SIM-STOP-LOSS
012600             SET LK-SIM-STOP-YES TO TRUE
012700         END-IF
012800         IF  LK-SIM-CURRENT-PRICE <= LK-SIM-TAKE-PROFIT
012900             SET LK-SIM-PROFIT-YES TO TRUE
013000         END-IF
013100     END-IF.
013200*
013300 100-EXIT.
013400     EXIT.
013500*
013600 200-COMPUTE-RISK-REWARD.
013700*
013800     IF  LK-SIM-DIR-LONG
013900         COMPUTE WS-RISK-FRACTION ROUNDED =
014000             (LK-SIM-ENTRY-PRICE - LK-SIM-STOP-LOSS) /
014100             LK-SIM-ENTRY-PRICE
014200         COMPUTE WS-REWARD-FRACTION ROUNDED =
014300             (LK-SIM-TAKE-PROFIT - LK-SIM-ENTRY-PRICE) /
014400             LK-SIM-ENTRY-PRICE
014500     ELSE
014600         COMPUTE WS-RISK-FRACTION ROUNDED =
014700             (LK-SIM-STOP-LOSS - LK-SIM-ENTRY-PRICE) /
014800             LK-SIM-ENTRY-PRICE
014900         COMPUTE WS-REWARD-FRACTION ROUNDED =
015000             (LK-SIM-ENTRY-PRICE - LK-SIM-TAKE-PROFIT) /
015100             LK-SIM-ENTRY-PRICE
015200     END-IF.
015300*
015400     IF  WS-RISK-FRACTION = ZERO
015500         MOVE ZERO TO LK-SIM-RISK-REWARD-RATIO
015600     ELSE
015700         COMPUTE LK-SIM-RISK-REWARD-RATIO ROUNDED =
015800             WS-REWARD-FRACTION / WS-RISK-FRACTION
015900     END-IF.
016000*
016100     MOVE LK-SIM-RISK-REWARD-RATIO TO WS-DEBUG-RATIO.
016200*
016300 200-EXIT.
016400     EXIT.
016500*
016600 END-TMSIMCLC-MAIN.
016700     GOBACK.
